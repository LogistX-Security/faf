000100*******************************************
000110*                                          *
000120*  Record Definition For Statistics File   *
000130*           (Stat-File)                    *
000140*     One row per (family,report,key)      *
000150*     counter - all counter families use   *
000160*     the one generic layout               *
000170*******************************************
000180*  File size 92 bytes (87 data + 5 filler).
000190*
000200* 07/01/26 vbc - Created for the crash-report intake rebuild.
000210* 15/01/26 vbc - Added the three St-Key- redefines below so Cr020/30/40
000220*                stop UNSTRINGing the same 64 bytes three different ways
000230*                in three different programs.
000240* 24/01/26 vbc - Added trailing filler on the group level - the three
000250*                redefines each already pad to 64 but the record as a
000260*                whole had none of its own, picked up on review.
000270*
000280 01  ST-Stat-Record.
000290     03  ST-Family              pic x(8).
000300*                                ARCH/OSREL/EXEC/UPTIME/PACKAGE/RELPKG/
000310*                                SELMODE/SELCTX/HISTD/HISTW/HISTM
000320     03  ST-Report-Id           pic 9(6).
000330     03  ST-Key                 pic x(64).
000340     03  ST-Key-Date-R      redefines  ST-Key.
000350*                                view used by the HISTD/HISTW/HISTM families
000360         05  ST-Key-Date        pic 9(8).
000370         05  filler             pic x(56).
000380     03  ST-Key-Uptime-R    redefines  ST-Key.
000390*                                view used by the UPTIME family
000400         05  ST-Key-Upt-Sign    pic x.
000410         05  ST-Key-Upt-Exp     pic 99.
000420         05  filler             pic x(61).
000430     03  ST-Key-Pkg-R       redefines  ST-Key.
000440*                                view used by the PACKAGE/RELPKG families
000450         05  ST-Key-Pkg-Id      pic 9(6).
000460         05  filler             pic x(58).
000470     03  ST-Count               pic 9(9).
000480     03  filler                 pic x(5).
000490*
