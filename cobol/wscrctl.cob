000100*******************************************
000110*                                          *
000120*  Print Layout For Control Report         *
000130*        (Control-Report)                  *
000140*     Per-report Known/New line, plus      *
000150*     the end of job totals block          *
000160*******************************************
000170*  File size 132 bytes (print), shared by two line formats.
000180*
000190* 10/01/26 vbc - Created for the crash-report intake rebuild.
000200* 16/01/26 vbc - Widened Cr-D-Hash to the full 40 byte digest - it was
000210*                truncated to 32 in first cut and NEW/KNOWN reports for
000220*                long hashes were being mis-read on the listing.
000230*
000240 01  CR-Detail-Line.
000250     03  filler                 pic x(6)    value "UR-ID ".
000260     03  CR-D-UR-ID             pic Z(5)9.
000270     03  filler                 pic x(2)    value spaces.
000280     03  CR-D-Status            pic x(5).
000290*                                KNOWN or NEW, left justified
000300     03  filler                 pic x(2)    value spaces.
000310     03  filler                 pic x(5)    value "HASH ".
000320     03  CR-D-Hash              pic x(40).
000330     03  filler                 pic x(66)   value spaces.
000340*
000350 01  CR-Totals-Line.
000360     03  CR-T-Label             pic x(30).
000370     03  CR-T-Value             pic Z(8)9.
000380     03  filler                 pic x(93)   value spaces.
000390*
