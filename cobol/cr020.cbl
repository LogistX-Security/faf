000100*****************************************************************
000110*                                                               *
000120*                  uReport Posting  -  Intake Pass 2            *
000130*                                                               *
000140*****************************************************************
000150*
000160 identification          division.
000170*
000180 program-id.         cr020.
000190*
000200*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.
000210*                        For Applewood Computers.
000220*    Installation.       Applewood Computers Accounting System.
000230*    Date-Written.       21/03/1986.
000240*    Date-Compiled.
000250*    Security.           Copyright (C) 1986-2026 & later, Vincent Bryan Coen.
000260*                        Distributed under the GNU General Public License.
000270*                        See the file COPYING for details.
000280*
000290*    Remarks.            Crash-Report Intake - Pass 2.
000300*                        Reads the Crwork hand off left by Cr010, builds the
000310*                        crash digest for each submission, matches it to the
000320*                        Package-Master reference file, finds or creates the
000330*                        de-duplicated Report-Master row and rolls the eleven
000340*                        Stat-File counter families.  Writes the Control-
000350*                        Report Known/New listing and the end of job totals.
000360*
000370*    Version.            See Prog-Name in Ws.
000380*    Called Modules.     None.
000390*    Files used :
000400*                        Crwork.           Validated hand off from Cr010.
000410*                        Package-Master.   Reference, loaded whole to table.
000420*                        Report-Master.    Rewritten whole at end of run.
000430*                        Stat-File.        Rewritten whole at end of run.
000440*                        Control-Report.   Known/New listing plus totals.
000450*                        Error-File.       Appended to for un-hashable reports.
000460*
000470*    Error messages used.
000480*                        CR009.
000490*
000500* Changes:
000510* 21/03/1986 vbc - 1.0  Created - initial posting pass, one package lookup
000520*                       card deck read per run in those days.
000530* 14/12/1990 djh - 1.1  Package-Master converted from card image to disk
000540*                       file, loaded once to a table at start of run.
000550* 08/05/1994 vbc - 1.2  Report-Master de-dup key widened to include the
000560*                       component, was hash+type only and merging reports
000570*                       across unrelated components.
000580* 11/09/1998 vbc - 1.3  Y2K readiness review - Rm-First-Occur/Rm-Last-Occur
000590*                       and the Histd/Histw/Histm keys confirmed 4 digit
000600*                       century throughout.
000610* 05/02/1999 djh - 1.4  Y2K live test completed clean against dates in
000620*                       the year 2000.
000630* 20/02/2006 vbc - 1.5  Added Selctx counter family alongside Selmode -
000640*                       support wanted the raw context string, not just
000650*                       the mode, for the SELinux troubleshooting report.
000660* 12/03/2009 vbc - 1.6  Migration to Open Cobol v3.00.00.
000670* 30/11/2019 vbc - 1.7  Weekly history bucket changed to key on the Monday
000680*                       of the event's week rather than the raw event date -
000690*                       Cr030 was zero filling the wrong seven days a week.
000700* 16/04/2024 vbc        Copyright notice update superseding all
000710*                       previous notices.
000720* 20/09/2025 vbc - 2.0  Version update and builds reset.
000730* 04/01/2026 vbc - 2.1  Rebuilt around the Crwork hand off file from Cr010.
000740* 09/02/2026 vbc - 2.2  Reports with no function name or hash anywhere in
000750*                       the crash thread now bounce to the Error-File
000760*                       instead of posting a digest of the component name
000770*                       alone - support could not tell those reports apart
000780*                       on the Control-Report.
000790* 23/02/2026 vbc - 2.3  Corrected Rm-Hash-Type to post "NAMES"/"HASHES" as
000800*                       required instead of the internal "THREAD"/"PYFUNC"
000810*                       tags; hash type for a thread is now settled once for
000820*                       every frame (not frame by frame) and every hash line
000830*                       carries the frame's path, so two crashes at
000840*                       different call sites no longer dedup together;
000850*                       Python hash base rebuilt to cover every crash thread
000860*                       frame instead of just the last one - queried by
000870*                       support after two unrelated tracebacks landed on the
000880*                       same Report-Master row.
000890* 24/02/2026 vbc - 2.4  An unmatched package is a reject, not a pass-through
000900*                       - Bb020 now leaves Aa020 to bounce it to the Error-
000910*                       File as "Unknown installed package" instead of
000920*                       posting it on with a blank component; Rm-Type on a
000930*                       new Report-Master row now takes the upper-cased
000940*                       type, not the raw Crwork case, so mixed-case
000950*                       submissions stop giving Package the same crash two
000960*                       different Rm-Type spellings - both queried by
000970*                       support off the same batch.
000980*
000990*************************************************************************
001000*
001010* Copyright Notice.
001020* ****************
001030*
001040* These files and programs are part of the Applewood Computers Crash
001050* Report Collection System and is copyright (c) Vincent B Coen. 1986-2026
001060* and later.
001070*
001080* This program is free software; you can redistribute it and/or modify it
001090* under the terms of the GNU General Public License as published by the
001100* Free Software Foundation; version 3 and later.
001110*
001120* Distributed in the hope that it will be useful, but WITHOUT ANY
001130* WARRANTY; without even the implied warranty of MERCHANTABILITY or
001140* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
001150* for more details.
001160*
001170*************************************************************************
001180*
001190 environment             division.
001200*
001210 configuration           section.
001220 special-names.
001230     C01                     is TOP-OF-FORM
001240     CLASS CR-DIGIT-CHARS    is "0123456789"
001250     UPSI-0                  ON  STATUS IS CR-TRACE-ON
001260                              OFF STATUS IS CR-TRACE-OFF.
001270*
001280 input-output             section.
001290 file-control.
001300     select  Crwork              assign  to  CRWORK
001310             organization  is  line sequential
001320             file status   is  WS-Wrk-Status.
001330     select  Package-Master      assign  to  PKGMAST
001340             organization  is  line sequential
001350             file status   is  WS-Pkg-Status.
001360     select  Report-Master       assign  to  RPTMAST
001370             organization  is  line sequential
001380             file status   is  WS-Rpt-Status.
001390     select  Stat-File           assign  to  STATFILE
001400             organization  is  line sequential
001410             file status   is  WS-Stt-Status.
001420     select  Control-Report      assign  to  CTLRPT
001430             organization  is  line sequential
001440             file status   is  WS-Ctl-Status.
001450     select  Error-File          assign  to  ERRFILE
001460             organization  is  line sequential
001470             file status   is  WS-Err-Status.
001480*
001490 data                    division.
001500 file section.
001510*
001520 fd  Crwork.
001530 copy "wscrwrk.cob".
001540*
001550 fd  Package-Master.
001560 copy "wscrpkm.cob".
001570*
001580 fd  Report-Master.
001590 copy "wscrrpm.cob".
001600*
001610 fd  Stat-File.
001620 copy "wscrstt.cob".
001630*
001640 fd  Control-Report.
001650 copy "wscrctl.cob".
001660*
001670 fd  Error-File.
001680 copy "wscrvel.cob".
001690*
001700 working-storage         section.
001710*
001720 77  Prog-Name           pic x(15)  value "CR020 (2.4)".
001730*
001740*    Comp-Felder: subscripts, counters and switches.
001750*
001760 01  COMP-Felder.
001770     03  WS-Reports-Read     pic 9(9)  comp.
001780     03  WS-Reports-Known    pic 9(9)  comp.
001790     03  WS-Reports-New      pic 9(9)  comp.
001800     03  WS-Reports-Rejected pic 9(9)  comp.
001810     03  WS-Frame-Idx        pic 9(4)  comp.
001820     03  WS-Pkg-Idx          pic 9(6)  comp.
001830     03  WS-Pkg-Count        pic 9(6)  comp.
001840     03  WS-Rpt-Idx          pic 9(6)  comp.
001850     03  WS-Rpt-Count        pic 9(6)  comp.
001860     03  WS-Max-Report-Id    pic 9(6)  comp.
001870     03  WS-Report-Id-Found  pic 9(6)  comp.
001880     03  WS-Stt-Idx          pic 9(6)  comp.
001890     03  WS-Stt-Count        pic 9(6)  comp.
001900     03  WS-Thread-Idx       pic 9(4)  comp.
001910     03  WS-Thread-Frame-Count pic 9(4) comp.
001920     03  WS-Hash-Pos         pic 9(9)  comp.
001930     03  WS-Scan-Pos         pic 9(9)  comp.
001940     03  WS-Charset-Idx      pic 9(4)  comp.
001950     03  WS-Char-Value       pic 9(4)  comp.
001960     03  WS-Hex-Digit-Idx    pic 9(4)  comp.
001970     03  WS-Hex-Rem          pic 9(4)  comp.
001980     03  WS-Uptime-Wk        pic 9(9)  comp.
001990     03  WS-Uptime-Exp       pic s99   comp.
002000*
002010 01  WS-Hash-Word-Felder.
002020     03  WS-Hash-Word-1      pic 9(9)  comp.
002030     03  WS-Hash-Word-2      pic 9(9)  comp.
002040     03  WS-Hash-Word-3      pic 9(9)  comp.
002050     03  WS-Hash-Word-4      pic 9(9)  comp.
002060     03  WS-Hash-Word-5      pic 9(9)  comp.
002070     03  WS-Hash-Tmp         pic 9(11) comp.
002080     03  WS-Hash-Q           pic 9(11) comp.
002090     03  WS-Hex-Value        pic 9(11) comp.
002100*
002110 01  WS-Jdn-Felder.
002120     03  WS-Jdn              pic 9(9)   comp.
002130     03  WS-Jdn-A            pic s9(9)  comp.
002140     03  WS-Jdn-Y2           pic s9(9)  comp.
002150     03  WS-Jdn-M2           pic s9(9)  comp.
002160     03  WS-Jdn-Dow          pic 9(4)   comp.
002170     03  WS-Jdn-Days-Back    pic 9(4)   comp.
002180     03  WS-Jdn-Alpha        pic s9(9)  comp.
002190     03  WS-Jdn-L            pic s9(9)  comp.
002200     03  WS-Jdn-N            pic s9(9)  comp.
002210     03  WS-Jdn-I            pic s9(9)  comp.
002220     03  WS-Jdn-J            pic s9(9)  comp.
002230     03  WS-Jdn-T1           pic s9(9)  comp.
002240     03  WS-Jdn-T2           pic s9(9)  comp.
002250     03  WS-Jdn-T3           pic s9(9)  comp.
002260     03  WS-Jdn-T4           pic s9(9)  comp.
002270*
002280 01  WS-File-Status.
002290     03  WS-Wrk-Status       pic xx.
002300         88  WS-Wrk-OK           value "00".
002310         88  WS-Wrk-EOF          value "10".
002320     03  WS-Pkg-Status       pic xx.
002330         88  WS-Pkg-OK           value "00".
002340         88  WS-Pkg-EOF          value "10".
002350     03  WS-Rpt-Status       pic xx.
002360         88  WS-Rpt-OK           value "00".
002370         88  WS-Rpt-EOF          value "10".
002380     03  WS-Stt-Status       pic xx.
002390         88  WS-Stt-OK           value "00".
002400         88  WS-Stt-EOF          value "10".
002410     03  WS-Ctl-Status       pic xx.
002420         88  WS-Ctl-OK           value "00".
002430     03  WS-Err-Status       pic xx.
002440         88  WS-Err-OK           value "00".
002450*
002460 01  WS-Switches.
002470     03  WS-EOF-Sw           pic x     value "N".
002480         88  WS-EOF                value "Y".
002490     03  WS-Pkg-EOF-Sw       pic x     value "N".
002500         88  WS-Pkg-Done           value "Y".
002510     03  WS-Rpt-EOF-Sw       pic x     value "N".
002520         88  WS-Rpt-Done           value "Y".
002530     03  WS-Stt-EOF-Sw       pic x     value "N".
002540         88  WS-Stt-Done           value "Y".
002550     03  WS-Hashable-Sw      pic x     value "N".
002560         88  WS-Hashable           value "Y".
002570     03  WS-Thread-Warn-Sw   pic x     value "N".
002580         88  WS-Thread-Warned      value "Y".
002590     03  WS-Report-Found-Sw  pic x     value "N".
002600         88  WS-Report-Found       value "Y".
002610     03  WS-All-Names-Sw     pic x     value "N".
002620         88  WS-All-Names          value "Y".
002630     03  WS-All-Hashes-Sw    pic x     value "N".
002640         88  WS-All-Hashes         value "Y".
002650*
002660*    Case fold tables, same idea as Cr010 - Cw-Selinux-Mode is not
002670*    guaranteed upper case on the wire.
002680*
002690 01  WS-Lower-Case           pic x(26) value
002700     "abcdefghijklmnopqrstuvwxyz".
002710 01  WS-Upper-Case           pic x(26) value
002720     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002730 01  WS-Mode-Upper           pic x(10).
002740 01  WS-Type-Upper           pic x(10).
002750*
002760*    Working copy of the Crwork event date, split for the history
002770*    bucket arithmetic in Bb044/Bb046.
002780*
002790 01  WS-Event-Date-Wk        pic 9(8).
002800 01  WS-Event-Date-Wk-R  redefines  WS-Event-Date-Wk.
002810     03  WS-Event-CCYY       pic 9(4).
002820     03  WS-Event-MM         pic 9(2).
002830     03  WS-Event-DD         pic 9(2).
002840*
002850 01  WS-Histd-Key             pic 9(8).
002860 01  WS-Histw-Key             pic 9(8).
002870 01  WS-Histw-Key-R      redefines  WS-Histw-Key.
002880     03  WS-Histw-CCYY       pic 9(4).
002890     03  WS-Histw-MM         pic 9(2).
002900     03  WS-Histw-DD         pic 9(2).
002910 01  WS-Histm-Key             pic 9(8).
002920 01  WS-Histm-Key-R      redefines  WS-Histm-Key.
002930     03  WS-Histm-CCYY       pic 9(4).
002940     03  WS-Histm-MM         pic 9(2).
002950     03  WS-Histm-DD         pic 9(2).
002960 01  WS-Key-Exp-Wk            pic 99.
002970*
002980*    Crash thread frames selected out of Cw-Frames - first 16 by frame
002990*    number carried forward for the hash base, same headroom note as
003000*    the 40 frame cap in Cr010.
003010*
003020 01  WS-Thread-Frames.
003030     03  WS-Thread-Frame  occurs 16 times
003040                           indexed by WS-Thread-Fr-Idx.
003050         05  WS-Thread-Funcname   pic x(48).
003060         05  WS-Thread-Funchash   pic x(40).
003070         05  WS-Thread-Path       pic x(64).
003080         05  WS-Thread-Offset     pic 9(9).
003090*
003100*    Package-Master loaded whole to table at start of run.
003110*
003120 01  WS-Package-Table.
003130     03  WS-Package-Entry occurs 1 to 3000 times
003140                           depending on WS-Pkg-Count
003150                           indexed by WS-Pe-Idx.
003160         05  WS-PE-Id            pic 9(6).
003170         05  WS-PE-Name          pic x(32).
003180         05  WS-PE-Epoch         pic 9(4).
003190         05  WS-PE-Version       pic x(16).
003200         05  WS-PE-Release       pic x(16).
003210         05  WS-PE-Arch          pic x(8).
003220         05  WS-PE-OS-Name       pic x(16).
003230         05  WS-PE-OS-Version    pic x(8).
003240         05  WS-PE-Component     pic x(32).
003250*
003260 01  WS-Found-Pkg-Id          pic 9(6).
003270 01  WS-Found-Component       pic x(32).
003280*
003290*    Report-Master loaded whole to table, updated in place, rewritten
003300*    whole at end of run - a sequential rewrite, not a random access
003310*    file, matching how this shop treats every table-load master.
003320*
003330 01  WS-Report-Table.
003340     03  WS-Report-Entry  occurs 1 to 5000 times
003350                           depending on WS-Rpt-Count
003360                           indexed by WS-Re-Idx.
003370         05  WS-RE-Id            pic 9(6).
003380         05  WS-RE-Type          pic x(10).
003390         05  WS-RE-Hash-Type     pic x(6).
003400         05  WS-RE-Hash          pic x(40).
003410         05  WS-RE-Component     pic x(32).
003420         05  WS-RE-First-Occur   pic 9(8).
003430         05  WS-RE-Last-Occur    pic 9(8).
003440         05  WS-RE-Count         pic 9(9).
003450*
003460*    Stat-File loaded whole to table, updated in place, rewritten whole
003470*    at end of run - same reasoning as Report-Master above.
003480*
003490 01  WS-Stat-Table.
003500     03  WS-Stat-Entry    occurs 1 to 9000 times
003510                           depending on WS-Stt-Count
003520                           indexed by WS-Se-Idx.
003530         05  WS-SE-Family        pic x(8).
003540         05  WS-SE-Report-Id     pic 9(6).
003550         05  WS-SE-Key           pic x(64).
003560         05  WS-SE-Count         pic 9(9).
003570*
003580 01  WS-Stat-Family-Wk        pic x(8).
003590 01  WS-Stat-Key-Wk           pic x(64).
003600 01  WS-Hash-Type-Wk          pic x(6).
003610 01  WS-Digest                pic x(40).
003620 01  WS-Report-Status         pic x(5).
003630*
003640*    Fixed width canonical hash base - component name then, once the
003650*    hash type for the whole (truncated) thread is settled, one line
003660*    per frame of funcname-or-funchash " @ " path (Python adds a
003670*    trailing "+offset").  Widest case is 16 Python lines, so 2048
003680*    bytes leaves headroom over the worst case ~2032.  Any
003690*    deterministic digest built the same way every time a submission
003700*    repeats gives the same dedup result, this shop does not need the
003710*    original tool's own variable length joined string to get that.
003720*
003730 01  WS-Hash-Base              pic x(2048).
003740 01  WS-Scan-Char              pic x.
003750*
003760*    Charset table used to turn a hash base character into a small
003770*    integer for the digest arithmetic below - covers every character
003780*    that Cr010's Package/Phrase/Exec/Funcname/Hex classes can let
003790*    through, so nothing in a validated submission falls outside it.
003800*
003810 01  WS-Charset  pic x(83) value
003820     "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz0123456789_.+-~:*<>=@!&(),/|^[] ".
003830*
003840 01  WS-Hex-Digits  pic x(16) value "0123456789ABCDEF".
003850 01  WS-Hex-Out     pic x(8).
003860*
003870*    Cr0nn message literals for the two rejection reasons this pass can
003880*    raise - everything else was already screened out by Cr010.
003890*
003900 01  CR-Messages.
003910     03  CR009               pic x(46) value
003920         "No function name or hash in crash thread".
003930     03  CR010               pic x(46) value
003940         "Unknown installed package".
003950*
003960 01  WS-Err-Field                pic x(20).
003970 01  WS-Err-Message              pic x(46).
003980*
003990 procedure division.
004000*
004010 aa000-Main                  section.
004020*
004030     perform  aa010-Open-Files.
004040     perform  aa020-Process-Reports thru aa020-Exit
004050              until  WS-EOF.
004060     perform  aa030-Close-Files.
004070     goback.
004080*
004090 aa010-Open-Files.
004100*
004110     open     input   Crwork.
004120     if       not WS-Wrk-OK
004130              display "CR020 ABEND - cannot open Crwork, " WS-Wrk-Status
004140              stop run.
004150     open     input   Package-Master.
004160     if       not WS-Pkg-OK
004170              display "CR020 ABEND - cannot open Package-Master, "
004180                       WS-Pkg-Status
004190              stop run.
004200     open     input   Report-Master.
004210     if       not WS-Rpt-OK
004220              display "CR020 ABEND - cannot open Report-Master, "
004230                       WS-Rpt-Status
004240              stop run.
004250     open     input   Stat-File.
004260     if       not WS-Stt-OK
004270              display "CR020 ABEND - cannot open Stat-File, "
004280                       WS-Stt-Status
004290              stop run.
004300     move     zero    to WS-Pkg-Count WS-Rpt-Count WS-Stt-Count
004310                          WS-Max-Report-Id WS-Reports-Read
004320                          WS-Reports-Known WS-Reports-New
004330                          WS-Reports-Rejected.
004340     perform  aa015-Load-Packages thru aa015-Exit.
004350     perform  aa016-Load-Reports  thru aa016-Exit.
004360     perform  aa017-Load-Stats    thru aa017-Exit.
004370     close    Package-Master.
004380     close    Report-Master.
004390     close    Stat-File.
004400     open     output  Control-Report.
004410     if       not WS-Ctl-OK
004420              display "CR020 ABEND - cannot open Control-Report, "
004430                       WS-Ctl-Status
004440              stop run.
004450*
004460*    Error-File is opened Extend - Cr010's pass 1 rejects are already
004470*    on it from earlier in the same run, this pass only adds to the
004480*    listing, it does not start a fresh one.
004490*
004500     open     extend  Error-File.
004510     if       not WS-Err-OK
004520              display "CR020 ABEND - cannot open Error-File, "
004530                       WS-Err-Status
004540              stop run.
004550     read     Crwork
004560              at end   set WS-EOF to true.
004570*
004580 aa015-Load-Packages.
004590*
004600     move     zero    to WS-Pkg-Count.
004610 aa015-Loop.
004620     read     Package-Master
004630              at end   go to aa015-Exit.
004640     if       WS-Pkg-Count not < 3000
004650              display "CR020 - PACKAGE-MASTER TABLE FULL AT 3000 ROWS "
004660                       "- REMAINING PACKAGES NOT LOADED"
004670              go to aa015-Exit.
004680     add      1  to WS-Pkg-Count.
004690     move     PM-Pkg-Id       to WS-PE-Id       (WS-Pkg-Count).
004700     move     PM-Name         to WS-PE-Name     (WS-Pkg-Count).
004710     move     PM-Epoch        to WS-PE-Epoch    (WS-Pkg-Count).
004720     move     PM-Version      to WS-PE-Version  (WS-Pkg-Count).
004730     move     PM-Release      to WS-PE-Release  (WS-Pkg-Count).
004740     move     PM-Arch         to WS-PE-Arch     (WS-Pkg-Count).
004750     move     PM-OS-Name      to WS-PE-OS-Name  (WS-Pkg-Count).
004760     move     PM-OS-Version   to WS-PE-OS-Version (WS-Pkg-Count).
004770     move     PM-Component    to WS-PE-Component (WS-Pkg-Count).
004780     go to    aa015-Loop.
004790 aa015-Exit.
004800     exit.
004810*
004820 aa016-Load-Reports.
004830*
004840     move     zero    to WS-Rpt-Count.
004850 aa016-Loop.
004860     read     Report-Master
004870              at end   go to aa016-Exit.
004880     if       WS-Rpt-Count not < 5000
004890              display "CR020 - REPORT-MASTER TABLE FULL AT 5000 ROWS "
004900                       "- REMAINING REPORTS NOT LOADED"
004910              go to aa016-Exit.
004920     add      1  to WS-Rpt-Count.
004930     move     RM-Report-Id    to WS-RE-Id          (WS-Rpt-Count).
004940     move     RM-Type         to WS-RE-Type        (WS-Rpt-Count).
004950     move     RM-Hash-Type    to WS-RE-Hash-Type   (WS-Rpt-Count).
004960     move     RM-Hash         to WS-RE-Hash        (WS-Rpt-Count).
004970     move     RM-Component    to WS-RE-Component   (WS-Rpt-Count).
004980     move     RM-First-Occur  to WS-RE-First-Occur (WS-Rpt-Count).
004990     move     RM-Last-Occur   to WS-RE-Last-Occur  (WS-Rpt-Count).
005000     move     RM-Count        to WS-RE-Count       (WS-Rpt-Count).
005010     if       RM-Report-Id > WS-Max-Report-Id
005020              move  RM-Report-Id  to WS-Max-Report-Id.
005030     go to    aa016-Loop.
005040 aa016-Exit.
005050     exit.
005060*
005070 aa017-Load-Stats.
005080*
005090     move     zero    to WS-Stt-Count.
005100 aa017-Loop.
005110     read     Stat-File
005120              at end   go to aa017-Exit.
005130     if       WS-Stt-Count not < 9000
005140              display "CR020 - STAT-FILE TABLE FULL AT 9000 ROWS - "
005150                       "REMAINING STATISTICS NOT LOADED"
005160              go to aa017-Exit.
005170     add      1  to WS-Stt-Count.
005180     move     ST-Family       to WS-SE-Family    (WS-Stt-Count).
005190     move     ST-Report-Id    to WS-SE-Report-Id (WS-Stt-Count).
005200     move     ST-Key          to WS-SE-Key       (WS-Stt-Count).
005210     move     ST-Count        to WS-SE-Count     (WS-Stt-Count).
005220     go to    aa017-Loop.
005230 aa017-Exit.
005240     exit.
005250*
005260 aa020-Process-Reports.
005270*
005280     add      1  to WS-Reports-Read.
005290     move     spaces  to WS-Type-Upper.
005300     move     CW-Type to WS-Type-Upper.
005310     inspect  WS-Type-Upper converting WS-Lower-Case to WS-Upper-Case.
005320     perform  bb010-Get-Crash-Thread thru bb010-Exit.
005330     perform  bb020-Find-Package thru bb020-Exit.
005340     if       WS-Found-Pkg-Id = 0
005350              move  "PACKAGE"    to WS-Err-Field
005360              move  CR010        to WS-Err-Message
005370              perform bb019-Write-Error-Line thru bb019-Exit
005380              add     1  to WS-Reports-Rejected
005390              go to   aa020-Exit.
005400     if       WS-Type-Upper = "PYTHON"
005410              perform bb015-Build-Python-Hash thru bb015-Exit
005420     else
005430              perform bb012-Build-Hash-Base thru bb012-Exit.
005440     perform  bb013-Chk-Hashable thru bb013-Exit.
005450     if       not WS-Hashable
005460              move  "HASH-BASE"  to WS-Err-Field
005470              move  CR009        to WS-Err-Message
005480              perform bb019-Write-Error-Line thru bb019-Exit
005490              add     1  to WS-Reports-Rejected
005500              go to   aa020-Exit.
005510     perform  bb014-Digest-Hash-Base thru bb014-Exit.
005520     perform  bb030-Post-Report      thru bb030-Exit.
005530     perform  bb040-Post-Statistics  thru bb040-Exit.
005540     perform  bb050-Write-Control-Line.
005550 aa020-Exit.
005560     read     Crwork
005570              at end   set WS-EOF to true.
005580*
005590 aa030-Close-Files.
005600*
005610     perform  aa018-Rewrite-Reports thru aa018-Exit.
005620     perform  aa019-Rewrite-Stats   thru aa019-Exit.
005630     perform  zz090-Write-Totals.
005640     close    Crwork.
005650     close    Control-Report.
005660     close    Error-File.
005670     display  "CR020 - reports read      " WS-Reports-Read.
005680     display  "CR020 - reports known     " WS-Reports-Known.
005690     display  "CR020 - reports new       " WS-Reports-New.
005700     display  "CR020 - reports rejected  " WS-Reports-Rejected.
005710*
005720 aa018-Rewrite-Reports.
005730*
005740     open     output  Report-Master.
005750     if       not WS-Rpt-OK
005760              display "CR020 ABEND - cannot reopen Report-Master, "
005770                       WS-Rpt-Status
005780              stop run.
005790     move     1  to WS-Rpt-Idx.
005800 aa018-Loop.
005810     if       WS-Rpt-Idx > WS-Rpt-Count
005820              go to aa018-Exit.
005830     move     WS-RE-Id          (WS-Rpt-Idx) to RM-Report-Id.
005840     move     WS-RE-Type        (WS-Rpt-Idx) to RM-Type.
005850     move     WS-RE-Hash-Type   (WS-Rpt-Idx) to RM-Hash-Type.
005860     move     WS-RE-Hash        (WS-Rpt-Idx) to RM-Hash.
005870     move     WS-RE-Component   (WS-Rpt-Idx) to RM-Component.
005880     move     WS-RE-First-Occur (WS-Rpt-Idx) to RM-First-Occur.
005890     move     WS-RE-Last-Occur  (WS-Rpt-Idx) to RM-Last-Occur.
005900     move     WS-RE-Count       (WS-Rpt-Idx) to RM-Count.
005910     write    RM-Report-Record.
005920     add      1  to WS-Rpt-Idx.
005930     go to    aa018-Loop.
005940 aa018-Exit.
005950     close    Report-Master.
005960     exit.
005970*
005980 aa019-Rewrite-Stats.
005990*
006000     open     output  Stat-File.
006010     if       not WS-Stt-OK
006020              display "CR020 ABEND - cannot reopen Stat-File, "
006030                       WS-Stt-Status
006040              stop run.
006050     move     1  to WS-Stt-Idx.
006060 aa019-Loop.
006070     if       WS-Stt-Idx > WS-Stt-Count
006080              go to aa019-Exit.
006090     move     WS-SE-Family    (WS-Stt-Idx) to ST-Family.
006100     move     WS-SE-Report-Id (WS-Stt-Idx) to ST-Report-Id.
006110     move     WS-SE-Key       (WS-Stt-Idx) to ST-Key.
006120     move     WS-SE-Count     (WS-Stt-Idx) to ST-Count.
006130     write    ST-Stat-Record.
006140     add      1  to WS-Stt-Idx.
006150     go to    aa019-Loop.
006160 aa019-Exit.
006170     close    Stat-File.
006180     exit.
006190*
006200*    Crash thread frame selection - the frames of Cw-Frames whose
006210*    Fr-Thread matches the header's Cw-Crash-Thread, in the order they
006220*    arrived, capped at the first 16 (Cr010 already checked every
006230*    header had at least one frame, and every frame's mandatory
006240*    fields, so this loop only has to pick the right ones out).
006250*
006260 bb010-Get-Crash-Thread.
006270*
006280     move     0    to WS-Thread-Frame-Count.
006290     move     "N"  to WS-Thread-Warn-Sw.
006300     move     1    to WS-Frame-Idx.
006310 bb010-Loop.
006320     if       WS-Frame-Idx > CW-Frame-Count
006330              go to bb010-Exit.
006340     if       CW-FR-Thread (WS-Frame-Idx) = CW-Crash-Thread
006350              if    WS-Thread-Frame-Count < 16
006360                    add   1  to WS-Thread-Frame-Count
006370                    move  CW-FR-Funcname (WS-Frame-Idx)
006380                                to WS-Thread-Funcname (WS-Thread-Frame-Count)
006390                    move  CW-FR-Funchash (WS-Frame-Idx)
006400                                to WS-Thread-Funchash (WS-Thread-Frame-Count)
006410                    move  CW-FR-Path (WS-Frame-Idx)
006420                                to WS-Thread-Path (WS-Thread-Frame-Count)
006430                    move  CW-FR-Offset (WS-Frame-Idx)
006440                                to WS-Thread-Offset (WS-Thread-Frame-Count)
006450              else
006460                    if    not WS-Thread-Warned
006470                          display "CR020 - CW-UR-ID " CW-UR-ID
006480                               " CRASH THREAD OVER 16 FRAMES - EXTRA "
006490                               "FRAMES DROPPED FROM HASH BASE"
006500                          set   WS-Thread-Warned to true.
006510     add      1  to WS-Frame-Idx.
006520     go to    bb010-Loop.
006530 bb010-Exit.
006540     exit.
006550*
006560*    Generic hash base - component name, then a hash type settled for
006570*    the WHOLE (truncated) thread, not frame by frame: every frame's
006580*    funcname present gives NAMES (line = funcname " @ " path); else
006590*    every frame's funchash present gives HASHES (line = funchash
006600*    " @ " path); a thread mixing the two, or missing both on some
006610*    frame, leaves the base short and Bb013 below rejects it.  Path
006620*    rides along in every line so two crashes sharing a function name
006630*    at different call sites do not fold into the one report.
006640*
006650 bb012-Build-Hash-Base.
006660*
006670     move     spaces  to WS-Hash-Base.
006680     move     spaces  to WS-Hash-Type-Wk.
006690     move     1  to WS-Hash-Pos.
006700     move     WS-Found-Component  to WS-Hash-Base (WS-Hash-Pos : 32).
006710     add      32 to WS-Hash-Pos.
006720     perform  bb012-Chk-All-Names  thru bb012-Chk-All-Names-Exit.
006730     if       WS-All-Names
006740              move  "NAMES " to WS-Hash-Type-Wk
006750              perform bb012-Build-Names thru bb012-Build-Names-Exit
006760              go to bb012-Exit.
006770     perform  bb012-Chk-All-Hashes thru bb012-Chk-All-Hashes-Exit.
006780     if       WS-All-Hashes
006790              move  "HASHES" to WS-Hash-Type-Wk
006800              perform bb012-Build-Hashes thru bb012-Build-Hashes-Exit.
006810 bb012-Exit.
006820     exit.
006830*
006840 bb012-Chk-All-Names.
006850*
006860     set      WS-All-Names  to true.
006870     move     1  to WS-Thread-Idx.
006880 bb012-Chk-Names-Loop.
006890     if       WS-Thread-Idx > WS-Thread-Frame-Count
006900              go to bb012-Chk-All-Names-Exit.
006910     if       WS-Thread-Funcname (WS-Thread-Idx) = spaces
006920              move  "N" to WS-All-Names-Sw
006930              go to bb012-Chk-All-Names-Exit.
006940     add      1  to WS-Thread-Idx.
006950     go to    bb012-Chk-Names-Loop.
006960 bb012-Chk-All-Names-Exit.
006970     exit.
006980*
006990 bb012-Chk-All-Hashes.
007000*
007010     set      WS-All-Hashes  to true.
007020     move     1  to WS-Thread-Idx.
007030 bb012-Chk-Hashes-Loop.
007040     if       WS-Thread-Idx > WS-Thread-Frame-Count
007050              go to bb012-Chk-All-Hashes-Exit.
007060     if       WS-Thread-Funchash (WS-Thread-Idx) = spaces
007070              move  "N" to WS-All-Hashes-Sw
007080              go to bb012-Chk-All-Hashes-Exit.
007090     add      1  to WS-Thread-Idx.
007100     go to    bb012-Chk-Hashes-Loop.
007110 bb012-Chk-All-Hashes-Exit.
007120     exit.
007130*
007140 bb012-Build-Names.
007150*
007160     move     1  to WS-Thread-Idx.
007170 bb012-Names-Loop.
007180     if       WS-Thread-Idx > WS-Thread-Frame-Count
007190              go to bb012-Build-Names-Exit.
007200     move     WS-Thread-Funcname (WS-Thread-Idx)
007210                                to WS-Hash-Base (WS-Hash-Pos : 48).
007220     add      48 to WS-Hash-Pos.
007230     move     " @ "  to WS-Hash-Base (WS-Hash-Pos : 3).
007240     add      3  to WS-Hash-Pos.
007250     move     WS-Thread-Path (WS-Thread-Idx)
007260                                to WS-Hash-Base (WS-Hash-Pos : 64).
007270     add      64 to WS-Hash-Pos.
007280     add      1  to WS-Thread-Idx.
007290     go to    bb012-Names-Loop.
007300 bb012-Build-Names-Exit.
007310     exit.
007320*
007330 bb012-Build-Hashes.
007340*
007350     move     1  to WS-Thread-Idx.
007360 bb012-Hashes-Loop.
007370     if       WS-Thread-Idx > WS-Thread-Frame-Count
007380              go to bb012-Build-Hashes-Exit.
007390     move     WS-Thread-Funchash (WS-Thread-Idx)
007400                                to WS-Hash-Base (WS-Hash-Pos : 40).
007410     add      40 to WS-Hash-Pos.
007420     move     " @ "  to WS-Hash-Base (WS-Hash-Pos : 3).
007430     add      3  to WS-Hash-Pos.
007440     move     WS-Thread-Path (WS-Thread-Idx)
007450                                to WS-Hash-Base (WS-Hash-Pos : 64).
007460     add      64 to WS-Hash-Pos.
007470     add      1  to WS-Thread-Idx.
007480     go to    bb012-Hashes-Loop.
007490 bb012-Build-Hashes-Exit.
007500     exit.
007510*
007520*    Python flavour hash base - hash type is always NAMES for this
007530*    flavour; one line per crash thread frame of funcname " @ " path
007540*    "+" offset (offset doubling as the source line number here), not
007550*    just the last frame - the last frame's funcname is the "crash
007560*    function" for descriptive purposes only, Report-Master carries
007570*    no field of its own for it, so nothing further is carried
007580*    forward here.
007590*
007600 bb015-Build-Python-Hash.
007610*
007620     move     spaces   to WS-Hash-Base.
007630     move     "NAMES " to WS-Hash-Type-Wk.
007640     move     1  to WS-Hash-Pos.
007650     move     WS-Found-Component  to WS-Hash-Base (WS-Hash-Pos : 32).
007660     add      32 to WS-Hash-Pos.
007670     move     1  to WS-Thread-Idx.
007680 bb015-Loop.
007690     if       WS-Thread-Idx > WS-Thread-Frame-Count
007700              go to bb015-Exit.
007710     move     WS-Thread-Funcname (WS-Thread-Idx)
007720                                to WS-Hash-Base (WS-Hash-Pos : 48).
007730     add      48 to WS-Hash-Pos.
007740     move     " @ "  to WS-Hash-Base (WS-Hash-Pos : 3).
007750     add      3  to WS-Hash-Pos.
007760     move     WS-Thread-Path (WS-Thread-Idx)
007770                                to WS-Hash-Base (WS-Hash-Pos : 64).
007780     add      64 to WS-Hash-Pos.
007790     move     "+"  to WS-Hash-Base (WS-Hash-Pos : 1).
007800     add      1  to WS-Hash-Pos.
007810     move     WS-Thread-Offset (WS-Thread-Idx)
007820                                to WS-Hash-Base (WS-Hash-Pos : 9).
007830     add      9  to WS-Hash-Pos.
007840     add      1  to WS-Thread-Idx.
007850     go to    bb015-Loop.
007860 bb015-Exit.
007870     exit.
007880*
007890*    A report with nothing but a blank component in the hash base
007900*    cannot be told apart from any other report with the same blank
007910*    component - at least one funcname or funchash somewhere past the
007920*    component slot is mandatory for the digest to mean anything.
007930*
007940 bb013-Chk-Hashable.
007950*
007960     move     "N"  to WS-Hashable-Sw.
007970     move     33   to WS-Scan-Pos.
007980 bb013-Loop.
007990     if       WS-Scan-Pos >= WS-Hash-Pos
008000              go to bb013-Exit.
008010     if       WS-Hash-Base (WS-Scan-Pos : 1) not = space
008020              set   WS-Hashable  to true
008030              go to bb013-Exit.
008040     add      1  to WS-Scan-Pos.
008050     go to    bb013-Loop.
008060 bb013-Exit.
008070     exit.
008080*
008090*    Generic writer - the caller sets Ws-Err-Field/Ws-Err-Message before
008100*    Performing this, one rejection reason per call.
008110*
008120 bb019-Write-Error-Line.
008130*
008140     move     spaces  to VE-Print-Line.
008150     move     CW-UR-ID           to VE-UR-ID.
008160     move     WS-Err-Field       to VE-Field.
008170     move     WS-Err-Message     to VE-Message.
008180     write    VE-Print-Line.
008190 bb019-Exit.
008200     exit.
008210*
008220*    Character to digest-value lookup - every character the Cr010
008230*    classes can let through appears once in Ws-Charset, so this
008240*    always finds a match on a report that reached this far.
008250*
008260 bb016-Find-Char-Value.
008270*
008280     move     1  to WS-Charset-Idx.
008290     move     1  to WS-Char-Value.
008300 bb016-Loop.
008310     if       WS-Charset-Idx > 83
008320              go to bb016-Exit.
008330     if       WS-Scan-Char = WS-Charset (WS-Charset-Idx : 1)
008340              move  WS-Charset-Idx  to WS-Char-Value
008350              go to bb016-Exit.
008360     add      1  to WS-Charset-Idx.
008370     go to    bb016-Loop.
008380 bb016-Exit.
008390     exit.
008400*
008410*    Digest - five rolling hash words, each folded with Divide ...
008420*    Remainder so no word ever needs more than 9 digits, then each
008430*    word hex encoded to 8 characters for a 40 character result the
008440*    same shape as the Report-Master Rm-Hash field.  Not cryptographic,
008450*    only needs to be the same value every time the same hash base
008460*    comes through again.
008470*
008480 bb014-Digest-Hash-Base.
008490*
008500     move     0  to WS-Hash-Word-1 WS-Hash-Word-2 WS-Hash-Word-3
008510                     WS-Hash-Word-4 WS-Hash-Word-5.
008520     move     1  to WS-Scan-Pos.
008530 bb014-Loop.
008540     if       WS-Scan-Pos >= WS-Hash-Pos
008550              go to bb014-Reduce.
008560     move     WS-Hash-Base (WS-Scan-Pos : 1) to WS-Scan-Char.
008570     perform  bb016-Find-Char-Value thru bb016-Exit.
008580     compute  WS-Hash-Tmp = WS-Hash-Word-1 * 31 + WS-Char-Value.
008590     divide   WS-Hash-Tmp by 900000011 giving WS-Hash-Q
008600                                     remainder WS-Hash-Word-1.
008610     compute  WS-Hash-Tmp = WS-Hash-Word-2 * 37 + WS-Char-Value.
008620     divide   WS-Hash-Tmp by 800000021 giving WS-Hash-Q
008630                                     remainder WS-Hash-Word-2.
008640     compute  WS-Hash-Tmp = WS-Hash-Word-3 * 41 + WS-Char-Value.
008650     divide   WS-Hash-Tmp by 700000027 giving WS-Hash-Q
008660                                     remainder WS-Hash-Word-3.
008670     compute  WS-Hash-Tmp = WS-Hash-Word-4 * 43 + WS-Char-Value.
008680     divide   WS-Hash-Tmp by 600000049 giving WS-Hash-Q
008690                                     remainder WS-Hash-Word-4.
008700     compute  WS-Hash-Tmp = WS-Hash-Word-5 * 47 + WS-Char-Value.
008710     divide   WS-Hash-Tmp by 500000041 giving WS-Hash-Q
008720                                     remainder WS-Hash-Word-5.
008730     add      1  to WS-Scan-Pos.
008740     go to    bb014-Loop.
008750 bb014-Reduce.
008760     move     spaces  to WS-Digest.
008770     move     WS-Hash-Word-1  to WS-Hex-Value.
008780     perform  bb018-Hex-Encode thru bb018-Exit.
008790     move     WS-Hex-Out  to WS-Digest (1 : 8).
008800     move     WS-Hash-Word-2  to WS-Hex-Value.
008810     perform  bb018-Hex-Encode thru bb018-Exit.
008820     move     WS-Hex-Out  to WS-Digest (9 : 8).
008830     move     WS-Hash-Word-3  to WS-Hex-Value.
008840     perform  bb018-Hex-Encode thru bb018-Exit.
008850     move     WS-Hex-Out  to WS-Digest (17 : 8).
008860     move     WS-Hash-Word-4  to WS-Hex-Value.
008870     perform  bb018-Hex-Encode thru bb018-Exit.
008880     move     WS-Hex-Out  to WS-Digest (25 : 8).
008890     move     WS-Hash-Word-5  to WS-Hex-Value.
008900     perform  bb018-Hex-Encode thru bb018-Exit.
008910     move     WS-Hex-Out  to WS-Digest (33 : 8).
008920 bb014-Exit.
008930     exit.
008940*
008950 bb018-Hex-Encode.
008960*
008970     move     spaces  to WS-Hex-Out.
008980     move     8  to WS-Hex-Digit-Idx.
008990 bb018-Loop.
009000     if       WS-Hex-Digit-Idx = 0
009010              go to bb018-Exit.
009020     divide   WS-Hex-Value by 16 giving WS-Hex-Value
009030                                remainder WS-Hex-Rem.
009040     move     WS-Hex-Digits (WS-Hex-Rem + 1 : 1)
009050                       to WS-Hex-Out (WS-Hex-Digit-Idx : 1).
009060     subtract 1  from WS-Hex-Digit-Idx.
009070     go to    bb018-Loop.
009080 bb018-Exit.
009090     exit.
009100*
009110*    Package match - Package-Master's own sort key (Name/Epoch/Version/
009120*    Release/Arch/Os) is the match key here too.  An unmatched package
009130*    fails the "must already be an installed package" rule - Aa020
009140*    tests Ws-Found-Pkg-Id for zero on return and rejects the report
009150*    rather than hashing/posting it with a blank component.
009160*
009170 bb020-Find-Package.
009180*
009190     move     0       to WS-Found-Pkg-Id.
009200     move     spaces  to WS-Found-Component.
009210     move     1  to WS-Pkg-Idx.
009220 bb020-Loop.
009230     if       WS-Pkg-Idx > WS-Pkg-Count
009240              go to bb020-Exit.
009250     if       WS-PE-Name       (WS-Pkg-Idx) = CW-Pkg-Name
009260     and      WS-PE-Epoch      (WS-Pkg-Idx) = CW-Pkg-Epoch
009270     and      WS-PE-Version    (WS-Pkg-Idx) = CW-Pkg-Version
009280     and      WS-PE-Release    (WS-Pkg-Idx) = CW-Pkg-Release
009290     and      WS-PE-Arch       (WS-Pkg-Idx) = CW-Pkg-Arch
009300     and      WS-PE-OS-Name    (WS-Pkg-Idx) = CW-OS-Name
009310     and      WS-PE-OS-Version (WS-Pkg-Idx) = CW-OS-Version
009320              move  WS-PE-Id        (WS-Pkg-Idx) to WS-Found-Pkg-Id
009330              move  WS-PE-Component (WS-Pkg-Idx) to WS-Found-Component
009340              go to bb020-Exit.
009350     add      1  to WS-Pkg-Idx.
009360     go to    bb020-Loop.
009370 bb020-Exit.
009380     exit.
009390*
009400*    Find or create the Report-Master row - keyed on hash + hash type
009410*    + component per the copybook's own note, Rm-Type is informational
009420*    only and is not part of the key.
009430*
009440 bb030-Post-Report.
009450*
009460     set      WS-Report-Found to false.
009470     move     1  to WS-Rpt-Idx.
009480 bb030-Loop.
009490     if       WS-Rpt-Idx > WS-Rpt-Count
009500              go to bb030-Not-Found.
009510     if       WS-RE-Hash      (WS-Rpt-Idx) = WS-Digest
009520     and      WS-RE-Hash-Type (WS-Rpt-Idx) = WS-Hash-Type-Wk
009530     and      WS-RE-Component (WS-Rpt-Idx) = WS-Found-Component
009540              set   WS-Report-Found to true
009550              go to bb030-Found.
009560     add      1  to WS-Rpt-Idx.
009570     go to    bb030-Loop.
009580 bb030-Found.
009590     move     WS-RE-Id (WS-Rpt-Idx) to WS-Report-Id-Found.
009600     if       CW-Event-Date < WS-RE-First-Occur (WS-Rpt-Idx)
009610              move  CW-Event-Date  to WS-RE-First-Occur (WS-Rpt-Idx).
009620     if       CW-Event-Date > WS-RE-Last-Occur (WS-Rpt-Idx)
009630              move  CW-Event-Date  to WS-RE-Last-Occur (WS-Rpt-Idx).
009640     add      1  to WS-RE-Count (WS-Rpt-Idx).
009650     move     "KNOWN" to WS-Report-Status.
009660     add      1  to WS-Reports-Known.
009670     go to    bb030-Exit.
009680 bb030-Not-Found.
009690     if       WS-Rpt-Count not < 5000
009700              display "CR020 - REPORT-MASTER TABLE FULL AT 5000 ROWS - "
009710                       "CW-UR-ID " CW-UR-ID " NOT POSTED"
009720              move  "NEW  " to WS-Report-Status
009730              go to bb030-Exit.
009740     add      1  to WS-Rpt-Count.
009750     add      1  to WS-Max-Report-Id.
009760     move     WS-Max-Report-Id  to WS-RE-Id          (WS-Rpt-Count).
009770     move     WS-Max-Report-Id  to WS-Report-Id-Found.
009780     move     WS-Type-Upper     to WS-RE-Type        (WS-Rpt-Count).
009790     move     WS-Hash-Type-Wk   to WS-RE-Hash-Type   (WS-Rpt-Count).
009800     move     WS-Digest         to WS-RE-Hash        (WS-Rpt-Count).
009810     move     WS-Found-Component  to WS-RE-Component (WS-Rpt-Count).
009820     move     CW-Event-Date     to WS-RE-First-Occur (WS-Rpt-Count).
009830     move     CW-Event-Date     to WS-RE-Last-Occur  (WS-Rpt-Count).
009840     move     1                 to WS-RE-Count       (WS-Rpt-Count).
009850     move     "NEW  "           to WS-Report-Status.
009860     add      1  to WS-Reports-New.
009870 bb030-Exit.
009880     exit.
009890*
009900*    Statistics - one find-or-create pass per counter family, all
009910*    through the one generic Bb048 paragraph so a new family only ever
009920*    needs a few lines here, not a whole new search loop.
009930*
009940 bb040-Post-Statistics.
009950*
009960     move     spaces   to WS-Stat-Key-Wk.
009970     move     "ARCH"   to WS-Stat-Family-Wk.
009980     move     CW-Arch  to WS-Stat-Key-Wk.
009990     perform  bb048-Find-Or-Post-Stat thru bb048-Exit.
010000*
010010     move     spaces   to WS-Stat-Key-Wk.
010020     move     "OSREL"  to WS-Stat-Family-Wk.
010030     move     CW-OS-Name     to WS-Stat-Key-Wk (1 : 16).
010040     move     CW-OS-Version  to WS-Stat-Key-Wk (17 : 8).
010050     perform  bb048-Find-Or-Post-Stat thru bb048-Exit.
010060*
010070     move     spaces       to WS-Stat-Key-Wk.
010080     move     "EXEC"       to WS-Stat-Family-Wk.
010090     move     CW-Executable to WS-Stat-Key-Wk.
010100     perform  bb048-Find-Or-Post-Stat thru bb048-Exit.
010110*
010120     perform  bb042-Calc-Uptime-Exp thru bb042-Exit.
010130     move     spaces   to WS-Stat-Key-Wk.
010140     move     "UPTIME" to WS-Stat-Family-Wk.
010150     if       WS-Uptime-Exp < 0
010160              move  "-" to WS-Stat-Key-Wk (1 : 1)
010170              compute WS-Key-Exp-Wk = 0 - WS-Uptime-Exp
010180     else
010190              move  "+" to WS-Stat-Key-Wk (1 : 1)
010200              move  WS-Uptime-Exp  to WS-Key-Exp-Wk.
010210     move     WS-Key-Exp-Wk  to WS-Stat-Key-Wk (2 : 2).
010220     perform  bb048-Find-Or-Post-Stat thru bb048-Exit.
010230*
010240     move     spaces   to WS-Stat-Key-Wk.
010250     move     "PACKAGE" to WS-Stat-Family-Wk.
010260     move     WS-Found-Pkg-Id  to WS-Stat-Key-Wk (1 : 6).
010270     perform  bb048-Find-Or-Post-Stat thru bb048-Exit.
010280*
010290*    Relpkg is meant to track the related/running package the crash
010300*    was reported against - the intake feed (Wscrurh) carries only the
010310*    one package block, there is no second package on the wire to key
010320*    this from, so it is tallied under the same matched package id as
010330*    above until the client feed grows a second block.
010340*
010350     move     spaces   to WS-Stat-Key-Wk.
010360     move     "RELPKG" to WS-Stat-Family-Wk.
010370     move     WS-Found-Pkg-Id  to WS-Stat-Key-Wk (1 : 6).
010380     perform  bb048-Find-Or-Post-Stat thru bb048-Exit.
010390*
010400     if       CW-Selinux-Mode not = spaces
010410              move  spaces  to WS-Stat-Key-Wk
010420              move  "SELMODE" to WS-Stat-Family-Wk
010430              move  CW-Selinux-Mode  to WS-Mode-Upper
010440              inspect WS-Mode-Upper
010450                      converting WS-Lower-Case to WS-Upper-Case
010460              move  WS-Mode-Upper  to WS-Stat-Key-Wk
010470              perform bb048-Find-Or-Post-Stat thru bb048-Exit.
010480*
010490     if       CW-Selinux-Ctx not = spaces
010500              move  spaces  to WS-Stat-Key-Wk
010510              move  "SELCTX" to WS-Stat-Family-Wk
010520              move  CW-Selinux-Ctx  to WS-Stat-Key-Wk
010530              perform bb048-Find-Or-Post-Stat thru bb048-Exit.
010540*
010550     perform  bb044-Calc-History-Keys thru bb046-Exit.
010560*
010570     move     spaces   to WS-Stat-Key-Wk.
010580     move     "HISTD"  to WS-Stat-Family-Wk.
010590     move     WS-Histd-Key  to WS-Stat-Key-Wk (1 : 8).
010600     perform  bb048-Find-Or-Post-Stat thru bb048-Exit.
010610*
010620     move     spaces   to WS-Stat-Key-Wk.
010630     move     "HISTW"  to WS-Stat-Family-Wk.
010640     move     WS-Histw-Key  to WS-Stat-Key-Wk (1 : 8).
010650     perform  bb048-Find-Or-Post-Stat thru bb048-Exit.
010660*
010670     move     spaces   to WS-Stat-Key-Wk.
010680     move     "HISTM"  to WS-Stat-Family-Wk.
010690     move     WS-Histm-Key  to WS-Stat-Key-Wk (1 : 8).
010700     perform  bb048-Find-Or-Post-Stat thru bb048-Exit.
010710*
010720 bb040-Exit.
010730     exit.
010740*
010750*    Uptime magnitude - the intake feed gives whole seconds, not a
010760*    sub-second reading, so an uptime of zero is the only case that
010770*    gets the "under a second" exponent of minus 1; everything else is
010780*    the count of decimal digits, less one, in the seconds value.
010790*
010800 bb042-Calc-Uptime-Exp.
010810*
010820     if       CW-Uptime = 0
010830              move  -1  to WS-Uptime-Exp
010840              go to bb042-Exit.
010850     move     CW-Uptime  to WS-Uptime-Wk.
010860     move     0  to WS-Uptime-Exp.
010870 bb042-Loop.
010880     divide   WS-Uptime-Wk by 10 giving WS-Uptime-Wk.
010890     if       WS-Uptime-Wk = 0
010900              go to bb042-Exit.
010910     add      1  to WS-Uptime-Exp.
010920     go to    bb042-Loop.
010930 bb042-Exit.
010940     exit.
010950*
010960*    History bucket keys - Histd is the event date itself, Histm is
010970*    the first of the event's month, Histw is the Monday on or before
010980*    the event date, found by way of the Julian day number (Fliegel /
010990*    Van Flandern integer method - no intrinsic Function needed, plain
011000*    Divide and Compute) so the weekly bucket lines up with a real
011010*    calendar week regardless of which day of the week a submission
011020*    lands on.
011030*
011040 bb044-Calc-History-Keys.
011050*
011060     move     CW-Event-Date  to WS-Event-Date-Wk.
011070     move     WS-Event-Date-Wk  to WS-Histd-Key.
011080     move     WS-Event-CCYY  to WS-Histm-CCYY.
011090     move     WS-Event-MM    to WS-Histm-MM.
011100     move     1              to WS-Histm-DD.
011110     compute  WS-Jdn-A  = (14 - WS-Event-MM) / 12.
011120     compute  WS-Jdn-Y2 = WS-Event-CCYY + 4800 - WS-Jdn-A.
011130     compute  WS-Jdn-M2 = WS-Event-MM + 12 * WS-Jdn-A - 3.
011140*
011150*    Each division below is kept in a Compute of its own and landed
011160*    in an integer field before it is combined with anything else -
011170*    a Compute that mixes a division with other terms does not
011180*    reliably truncate the division first, and this formula depends
011190*    on each division being floored on its own before it is added
011200*    in, same as it would be done by hand on paper.
011210*
011220     compute  WS-Jdn-T1 = (153 * WS-Jdn-M2 + 2) / 5.
011230     compute  WS-Jdn-T2 = WS-Jdn-Y2 / 4.
011240     compute  WS-Jdn-T3 = WS-Jdn-Y2 / 100.
011250     compute  WS-Jdn-T4 = WS-Jdn-Y2 / 400.
011260     compute  WS-Jdn = WS-Event-DD + WS-Jdn-T1 + 365 * WS-Jdn-Y2
011270                      + WS-Jdn-T2 - WS-Jdn-T3 + WS-Jdn-T4 - 32045.
011280*
011290*    Jdn 0 falls on a Monday in the proleptic Gregorian calendar, so
011300*    Jdn Mod 7 is the number of days since the Monday on or before it.
011310*
011320     divide   WS-Jdn by 7 giving WS-Jdn-Alpha
011330                          remainder WS-Jdn-Dow.
011340     move     WS-Jdn-Dow  to WS-Jdn-Days-Back.
011350     subtract WS-Jdn-Days-Back from WS-Jdn giving WS-Jdn.
011360     perform  bb046-Jdn-To-Date thru bb046-Exit.
011370*
011380 bb046-Jdn-To-Date.
011390*
011400     compute  WS-Jdn-L = WS-Jdn + 68569.
011410     compute  WS-Jdn-N = 4 * WS-Jdn-L / 146097.
011420     compute  WS-Jdn-T1 = (146097 * WS-Jdn-N + 3) / 4.
011430     compute  WS-Jdn-L = WS-Jdn-L - WS-Jdn-T1.
011440     compute  WS-Jdn-I = 4000 * (WS-Jdn-L + 1) / 1461001.
011450     compute  WS-Jdn-T2 = 1461 * WS-Jdn-I / 4.
011460     compute  WS-Jdn-L = WS-Jdn-L - WS-Jdn-T2 + 31.
011470     compute  WS-Jdn-J = 80 * WS-Jdn-L / 2447.
011480     compute  WS-Jdn-T3 = 2447 * WS-Jdn-J / 80.
011490     compute  WS-Histw-DD = WS-Jdn-L - WS-Jdn-T3.
011500     compute  WS-Jdn-L = WS-Jdn-J / 11.
011510     compute  WS-Histw-MM = WS-Jdn-J + 2 - 12 * WS-Jdn-L.
011520     compute  WS-Histw-CCYY = 100 * (WS-Jdn-N - 49) + WS-Jdn-I + WS-Jdn-L.
011530 bb046-Exit.
011540     exit.
011550*
011560*    Generic find-or-create for one Stat-File row - Ws-Stat-Family-Wk
011570*    and Ws-Stat-Key-Wk are staged by the caller immediately before
011580*    each call, same shared scratch field idea as Cr010's Ws-Chk-Value.
011590*
011600 bb048-Find-Or-Post-Stat.
011610*
011620     move     1  to WS-Stt-Idx.
011630 bb048-Loop.
011640     if       WS-Stt-Idx > WS-Stt-Count
011650              go to bb048-Not-Found.
011660     if       WS-SE-Family    (WS-Stt-Idx) = WS-Stat-Family-Wk
011670     and      WS-SE-Report-Id (WS-Stt-Idx) = WS-Report-Id-Found
011680     and      WS-SE-Key       (WS-Stt-Idx) = WS-Stat-Key-Wk
011690              add   1  to WS-SE-Count (WS-Stt-Idx)
011700              go to bb048-Exit.
011710     add      1  to WS-Stt-Idx.
011720     go to    bb048-Loop.
011730 bb048-Not-Found.
011740     if       WS-Stt-Count not < 9000
011750              display "CR020 - STAT TABLE FULL AT 9000 ROWS - FAMILY "
011760                       WS-Stat-Family-Wk " REPORT " WS-Report-Id-Found
011770                       " DROPPED"
011780              go to bb048-Exit.
011790     add      1  to WS-Stt-Count.
011800     move     WS-Stat-Family-Wk   to WS-SE-Family    (WS-Stt-Count).
011810     move     WS-Report-Id-Found  to WS-SE-Report-Id (WS-Stt-Count).
011820     move     WS-Stat-Key-Wk      to WS-SE-Key       (WS-Stt-Count).
011830     move     1                   to WS-SE-Count     (WS-Stt-Count).
011840 bb048-Exit.
011850     exit.
011860*
011870 bb050-Write-Control-Line.
011880*
011890     move     spaces  to CR-Detail-Line.
011900     move     CW-UR-ID  to CR-D-UR-ID.
011910     move     WS-Report-Status  to CR-D-Status.
011920     move     WS-Digest  to CR-D-Hash.
011930     write    CR-Detail-Line.
011940*
011950 zz090-Write-Totals.
011960*
011970     move     spaces  to CR-Totals-Line.
011980     move     "Reports read"      to CR-T-Label.
011990     move     WS-Reports-Read     to CR-T-Value.
012000     write    CR-Totals-Line.
012010     move     spaces  to CR-Totals-Line.
012020     move     "Reports known"     to CR-T-Label.
012030     move     WS-Reports-Known    to CR-T-Value.
012040     write    CR-Totals-Line.
012050     move     spaces  to CR-Totals-Line.
012060     move     "Reports new"       to CR-T-Label.
012070     move     WS-Reports-New      to CR-T-Value.
012080     write    CR-Totals-Line.
012090     move     spaces  to CR-Totals-Line.
012100     move     "Reports rejected"  to CR-T-Label.
012110     move     WS-Reports-Rejected to CR-T-Value.
012120     write    CR-Totals-Line.
012130*
