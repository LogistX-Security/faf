000100*****************************************************************
000110*                                                               *
000120*                 Crash-Report Metrics  -  Cr040               *
000130*                                                               *
000140*****************************************************************
000150*
000160 identification          division.
000170*
000180 program-id.         cr040.
000190*
000200*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.
000210*                        For Applewood Computers.
000220*    Installation.       Applewood Computers Accounting System.
000230*    Date-Written.       14/12/1990.
000240*    Date-Compiled.
000250*    Security.           Copyright (C) 1990-2026 & later, Vincent Bryan Coen.
000260*                        Distributed under the GNU General Public License.
000270*                        See the file COPYING for details.
000280*
000290*    Remarks.            Crash-Report Metrics.
000300*                        Reads the Metric-Parm for a report id, rolls up
000310*                        that report's Package family Stat-File rows
000320*                        against Package-Master, works out the last
000330*                        affected version and, from Report-Master's
000340*                        first/last occurrence and count, the average
000350*                        count per month, and prints a Report-Metrics
000360*                        listing with packages ranked by count.
000370*
000380*    Version.            See Prog-Name in Ws.
000390*    Called Modules.     None.
000400*    Files used :
000410*                        Metric-Parm.      One record, the report id.
000420*                        Package-Master.   Input, reference data.
000430*                        Report-Master.    Input, first/last/count.
000440*                        Stat-File.        Input, Package family rows.
000450*                        Report-Metrics.   Output, ranked listing.
000460*
000470* Changes:
000480* 14/12/1990 djh - 1.0  Created - a quick one-off enquiry program support
000490*                       kept asking for by phone, so it got written up
000500*                       properly instead.
000510* 08/05/1994 vbc - 1.1  Added the per-version roll up under each package
000520*                       name - support wanted to see which build was
000530*                       still being reported against.
000540* 11/09/1998 vbc - 1.2  Y2K readiness review - the days-between-dates
000550*                       Jdn arithmetic confirmed correct across the
000560*                       century boundary.
000570* 05/02/1999 djh - 1.3  Y2K live test completed clean against dates in
000580*                       the year 2000.
000590* 12/03/2009 vbc - 1.4  Migration to Open Cobol v3.00.00.
000600* 16/04/2024 vbc        Copyright notice update superseding all
000610*                       previous notices.
000620* 20/09/2025 vbc - 2.0  Version update and builds reset.
000630* 23/01/2026 vbc - 2.1  Rebuilt around the Metric-Parm driven single
000640*                       report enquiry and the Cr020 Stat-File family
000650*                       layout.
000660*
000670*************************************************************************
000680*
000690* Copyright Notice.
000700* ****************
000710*
000720* These files and programs are part of the Applewood Computers Crash
000730* Report Collection System and is copyright (c) Vincent B Coen. 1986-2026
000740* and later.
000750*
000760* This program is free software; you can redistribute it and/or modify it
000770* under the terms of the GNU General Public License as published by the
000780* Free Software Foundation; version 3 and later.
000790*
000800* Distributed in the hope that it will be useful, but WITHOUT ANY
000810* WARRANTY; without even the implied warranty of MERCHANTABILITY or
000820* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000830* for more details.
000840*
000850*************************************************************************
000860*
000870 environment             division.
000880*
000890 configuration           section.
000900 special-names.
000910     C01                     is TOP-OF-FORM
000920     CLASS CR-DIGIT-CHARS    is "0123456789"
000930     UPSI-0                  ON  STATUS IS CR-TRACE-ON
000940                              OFF STATUS IS CR-TRACE-OFF.
000950*
000960 input-output             section.
000970 file-control.
000980     select  Metric-Parm         assign  to  METRPARM
000990             organization  is  line sequential
001000             file status   is  WS-Mpc-Status.
001010     select  Package-Master      assign  to  PKGMSTR
001020             organization  is  line sequential
001030             file status   is  WS-Pkg-Status.
001040     select  Report-Master       assign  to  RPTMSTR
001050             organization  is  line sequential
001060             file status   is  WS-Rpt-Status.
001070     select  Stat-File           assign  to  STATFILE
001080             organization  is  line sequential
001090             file status   is  WS-Stt-Status.
001100     select  Report-Metrics      assign  to  METRRPT
001110             organization  is  line sequential
001120             file status   is  WS-Met-Status.
001130*
001140 data                    division.
001150 file section.
001160*
001170 fd  Metric-Parm.
001180 copy "wscrmpc.cob".
001190*
001200 fd  Package-Master.
001210 copy "wscrpkm.cob".
001220*
001230 fd  Report-Master.
001240 copy "wscrrpm.cob".
001250*
001260 fd  Stat-File.
001270 copy "wscrstt.cob".
001280*
001290 fd  Report-Metrics.
001300 copy "wscrmet.cob".
001310*
001320 working-storage         section.
001330*
001340 77  Prog-Name           pic x(15)  value "CR040 (2.1)".
001350*
001360*    Comp-Felder: subscripts, counters and switches.
001370*
001380 01  COMP-Felder.
001390     03  WS-Pkg-Count        pic 9(6)  comp.
001400     03  WS-Pkg-Idx          pic 9(6)  comp.
001410     03  WS-Name-Count       pic 9(4)  comp.
001420     03  WS-Name-Idx         pic 9(4)  comp.
001430     03  WS-Ver-Idx          pic 9(4)  comp.
001440     03  WS-Best-Idx         pic 9(4)  comp.
001450     03  WS-Best-Count       pic 9(9)  comp.
001460     03  WS-Days-Between     pic 9(9)  comp.
001470     03  WS-Avg-Count        pic 9(9)  comp.
001480     03  WS-Report-Count     pic 9(9)  comp.
001490*
001500*    Julian day number scratch, forward conversion only - Bb030 needs the
001510*    day count between two dates, not a date back from a day count, so
001520*    unlike Cr030 there is no Jdn-To-Date half here.
001530*
001540 01  WS-Jdn-Felder.
001550     03  WS-Jdn-First        pic 9(9)   comp.
001560     03  WS-Jdn-Last         pic 9(9)   comp.
001570     03  WS-Jdn              pic 9(9)   comp.
001580     03  WS-Jdn-A            pic s9(9)  comp.
001590     03  WS-Jdn-Y2           pic s9(9)  comp.
001600     03  WS-Jdn-M2           pic s9(9)  comp.
001610     03  WS-Jdn-T1           pic s9(9)  comp.
001620     03  WS-Jdn-T2           pic s9(9)  comp.
001630     03  WS-Jdn-T3           pic s9(9)  comp.
001640     03  WS-Jdn-T4           pic s9(9)  comp.
001650*
001660 01  WS-File-Status.
001670     03  WS-Mpc-Status       pic xx.
001680         88  WS-Mpc-OK           value "00".
001690     03  WS-Pkg-Status       pic xx.
001700         88  WS-Pkg-OK           value "00".
001710     03  WS-Rpt-Status       pic xx.
001720         88  WS-Rpt-OK           value "00".
001730         88  WS-Rpt-EOF          value "10".
001740     03  WS-Stt-Status       pic xx.
001750         88  WS-Stt-OK           value "00".
001760         88  WS-Stt-EOF          value "10".
001770     03  WS-Met-Status       pic xx.
001780         88  WS-Met-OK           value "00".
001790*
001800 01  WS-Switches.
001810     03  WS-Rpt-EOF-Sw       pic x     value "N".
001820         88  WS-Rpt-Done           value "Y".
001830     03  WS-Rpt-Found-Sw     pic x     value "N".
001840         88  WS-Rpt-Found          value "Y".
001850     03  WS-Stt-EOF-Sw       pic x     value "N".
001860         88  WS-Stt-Done           value "Y".
001870*
001880 01  WS-Target-Report-Id      pic 9(6).
001890*
001900*    First/Last occurrence off Report-Master, split for the Jdn call, and
001910*    the count carried forward to Bb030's average.
001920*
001930 01  WS-First-Date             pic 9(8).
001940 01  WS-First-Date-R       redefines  WS-First-Date.
001950     03  WS-First-CCYY         pic 9(4).
001960     03  WS-First-MM           pic 9(2).
001970     03  WS-First-DD           pic 9(2).
001980*
001990 01  WS-Last-Date              pic 9(8).
002000 01  WS-Last-Date-R        redefines  WS-Last-Date.
002010     03  WS-Last-CCYY          pic 9(4).
002020     03  WS-Last-MM            pic 9(2).
002030     03  WS-Last-DD            pic 9(2).
002040*
002050*    Generic date work area for whichever date Bb050 is converting.
002060*
002070 01  WS-Calc-Date              pic 9(8).
002080 01  WS-Calc-Date-R        redefines  WS-Calc-Date.
002090     03  WS-Calc-CCYY          pic 9(4).
002100     03  WS-Calc-MM            pic 9(2).
002110     03  WS-Calc-DD            pic 9(2).
002120*
002130 01  WS-Avg-Divisor            pic 9(4)v99  comp-3.
002140*
002150*    Package-Master loaded whole to table at start of run - same 3000 row
002160*    headroom as Cr020, this program never posts to it.
002170*
002180 01  WS-Package-Table.
002190     03  WS-Package-Entry occurs 1 to 3000 times
002200                           depending on WS-Pkg-Count
002210                           indexed by WS-Pe-Idx.
002220         05  WS-PE-Id            pic 9(6).
002230         05  WS-PE-Name          pic x(32).
002240         05  WS-PE-Epoch         pic 9(4).
002250         05  WS-PE-Version       pic x(16).
002260         05  WS-PE-Release       pic x(16).
002270         05  WS-PE-Arch          pic x(8).
002280         05  WS-PE-OS-Name       pic x(16).
002290         05  WS-PE-OS-Version    pic x(8).
002300         05  WS-PE-Component     pic x(32).
002310*
002320*    Found package master fields, filled by Bb012, spaces if the Stat-File
002330*    row's package id no longer matches a Package-Master row.
002340*
002350 01  WS-Found-Pm-Name          pic x(32).
002360 01  WS-Found-Pm-Epoch         pic 9(4).
002370 01  WS-Found-Pm-Version       pic x(16).
002380 01  WS-Found-Pm-Release       pic x(16).
002390*
002400*    Version string build area - Epoch:Version-Release, fixed width so it
002410*    lands byte for byte in Ws-Nv-String; ordinary string comparison of
002420*    same width, zero padded fields preserves the required "greatest
002430*    version" collation just as well as a free form string would.
002450*
002460 01  WS-Version-Build.
002470     03  WS-VB-Epoch           pic 9(4).
002480     03  filler                pic x       value ":".
002490     03  WS-VB-Version         pic x(16).
002500     03  filler                pic x       value "-".
002510     03  WS-VB-Release         pic x(16).
002520*
002530*    Package name roll up, one entry per distinct name seen for this
002540*    report, each carrying its own version sub-roll up.  Fixed size, not
002550*    Depending On - this shop does not nest variable length tables.
002560*
002570 01  WS-Name-Table.
002580     03  WS-Name-Entry    occurs 30 times
002590                           indexed by WS-Nt-Idx.
002600         05  WS-NE-Name          pic x(32).
002610         05  WS-NE-Count         pic 9(9)  comp.
002620         05  WS-NE-Ver-Count     pic 9(4)  comp.
002630         05  WS-NE-Version  occurs 20 times
002640                             indexed by WS-Vt-Idx.
002650             07  WS-NV-String        pic x(38).
002660             07  WS-NV-Count         pic 9(9)  comp.
002670*
002680*    Swap work areas for the exchange sorts below - all filler, the sort
002690*    paragraphs only ever move the whole group, never a named field of it.
002700*
002710 01  WS-Name-Entry-Wk.
002720     03  filler              pic x(32).
002730     03  filler              pic 9(9)  comp.
002740     03  filler              pic 9(4)  comp.
002750     03  filler              occurs 20 times.
002760         05  filler              pic x(38).
002770         05  filler              pic 9(9)  comp.
002780*
002790 01  WS-Version-Wk.
002800     03  filler              pic x(38).
002810     03  filler              pic 9(9)  comp.
002820*
002830 01  WS-Last-Affected          pic x(38)  value "N/A".
002840*
002850 procedure division.
002860*
002870 aa000-Main                  section.
002880*
002890     perform  aa010-Open-Files.
002900     perform  aa012-Read-Parm.
002910     perform  aa015-Load-Packages     thru aa015-Exit.
002920     perform  bb010-Roll-Packages     thru bb010-Exit.
002930     perform  bb020-Last-Affected     thru bb020-Exit.
002940     perform  bb030-Avg-Per-Month     thru bb030-Exit.
002950     perform  bb040-Write-Report      thru bb040-Exit.
002960     perform  aa030-Close-Files.
002970     goback.
002980*
002990 aa010-Open-Files.
003000*
003010     open     input   Metric-Parm.
003020     if       not WS-Mpc-OK
003030              display "CR040 ABEND - cannot open Metric-Parm, " WS-Mpc-Status
003040              stop run.
003050     open     input   Package-Master.
003060     if       not WS-Pkg-OK
003070              display "CR040 ABEND - cannot open Package-Master, "
003080                       WS-Pkg-Status
003090              stop run.
003100     open     input   Report-Master.
003110     if       not WS-Rpt-OK
003120              display "CR040 ABEND - cannot open Report-Master, "
003130                       WS-Rpt-Status
003140              stop run.
003150     open     input   Stat-File.
003160     if       not WS-Stt-OK
003170              display "CR040 ABEND - cannot open Stat-File, " WS-Stt-Status
003180              stop run.
003190     open     output  Report-Metrics.
003200     if       not WS-Met-OK
003210              display "CR040 ABEND - cannot open Report-Metrics, "
003220                       WS-Met-Status
003230              stop run.
003240*
003250 aa012-Read-Parm.
003260*
003270     read     Metric-Parm
003280              at end   display "CR040 ABEND - Metric-Parm is empty"
003290                       stop run.
003300     move     MP-Report-Id   to WS-Target-Report-Id.
003310     close    Metric-Parm.
003320*
003330 aa015-Load-Packages.
003340*
003350     move     zero    to WS-Pkg-Count.
003360 aa015-Loop.
003370     read     Package-Master
003380              at end   go to aa015-Exit.
003390     if       WS-Pkg-Count not < 3000
003400              display "CR040 - PACKAGE-MASTER TABLE FULL AT 3000 ROWS "
003410                       "- REMAINING PACKAGES NOT LOADED"
003420              go to aa015-Exit.
003430     add      1  to WS-Pkg-Count.
003440     move     PM-Pkg-Id       to WS-PE-Id       (WS-Pkg-Count).
003450     move     PM-Name         to WS-PE-Name     (WS-Pkg-Count).
003460     move     PM-Epoch        to WS-PE-Epoch    (WS-Pkg-Count).
003470     move     PM-Version      to WS-PE-Version  (WS-Pkg-Count).
003480     move     PM-Release      to WS-PE-Release  (WS-Pkg-Count).
003490     move     PM-Arch         to WS-PE-Arch     (WS-Pkg-Count).
003500     move     PM-OS-Name      to WS-PE-OS-Name  (WS-Pkg-Count).
003510     move     PM-OS-Version   to WS-PE-OS-Version (WS-Pkg-Count).
003520     move     PM-Component    to WS-PE-Component (WS-Pkg-Count).
003530     go to    aa015-Loop.
003540 aa015-Exit.
003550     exit.
003560*
003570 aa030-Close-Files.
003580*
003590     close    Package-Master.
003600     close    Report-Master.
003610     close    Stat-File.
003620     close    Report-Metrics.
003630*
003640*    Roll up - one sequential pass of Stat-File; every Package family row
003650*    for the target report id is matched to its Package-Master entry and
003660*    folded into the name/version tables.
003670*
003680 bb010-Roll-Packages.
003690*
003700     move     zero  to WS-Name-Count.
003710     read     Stat-File
003720              at end   set WS-Stt-Done to true.
003730     perform  bb010-Read-Loop thru bb010-Read-Exit
003740              until    WS-Stt-Done.
003750 bb010-Exit.
003760     exit.
003770 bb010-Read-Loop.
003780*
003790     if       ST-Family not = "PACKAGE"
003800              go to bb010-Read-Next.
003810     if       ST-Report-Id not = WS-Target-Report-Id
003820              go to bb010-Read-Next.
003830     perform  bb012-Find-Pkg-Master thru bb012-Exit.
003840     if       WS-Found-Pm-Name = spaces
003850              go to bb010-Read-Next.
003860     perform  bb014-Post-Name-Roll thru bb014-Exit.
003870 bb010-Read-Next.
003880     read     Stat-File
003890              at end   set WS-Stt-Done to true.
003900 bb010-Read-Exit.
003910     exit.
003920*
003930*    Package-Master lookup on the Package family key (Ws-Key-Pkg-Id, the
003940*    redefined view of the same 64 bytes Cr020 wrote the id into).
003950*
003960 bb012-Find-Pkg-Master.
003970*
003980     move     spaces  to WS-Found-Pm-Name.
003990     move     1  to WS-Pkg-Idx.
004000 bb012-Loop.
004010     if       WS-Pkg-Idx > WS-Pkg-Count
004020              go to bb012-Exit.
004030     if       WS-PE-Id (WS-Pkg-Idx) = ST-Key-Pkg-Id
004040              move  WS-PE-Name    (WS-Pkg-Idx) to WS-Found-Pm-Name
004050              move  WS-PE-Epoch   (WS-Pkg-Idx) to WS-Found-Pm-Epoch
004060              move  WS-PE-Version (WS-Pkg-Idx) to WS-Found-Pm-Version
004070              move  WS-PE-Release (WS-Pkg-Idx) to WS-Found-Pm-Release
004080              go to bb012-Exit.
004090     add      1  to WS-Pkg-Idx.
004100     go to    bb012-Loop.
004110 bb012-Exit.
004120     exit.
004130*
004140*    Fold one matched Stat-File row into the name/version tables - the
004150*    version string is built once here then handed to the two Find-Or-Post
004160*    paragraphs below, same shape as Cr020's Bb048.
004170*
004180 bb014-Post-Name-Roll.
004190*
004200     move     spaces           to WS-Version-Build.
004210     move     WS-Found-Pm-Epoch   to WS-VB-Epoch.
004220     move     WS-Found-Pm-Version to WS-VB-Version.
004230     move     WS-Found-Pm-Release to WS-VB-Release.
004240     perform  bb016-Find-Or-Post-Name    thru bb016-Exit.
004250 bb014-Exit.
004260     exit.
004270*
004280 bb016-Find-Or-Post-Name.
004290*
004300     move     1  to WS-Name-Idx.
004310 bb016-Loop.
004320     if       WS-Name-Idx > WS-Name-Count
004330              go to bb016-Not-Found.
004340     if       WS-NE-Name (WS-Name-Idx) = WS-Found-Pm-Name
004350              add   ST-Count  to WS-NE-Count (WS-Name-Idx)
004360              perform bb018-Find-Or-Post-Version thru bb018-Exit
004370              go to bb016-Exit.
004380     add      1  to WS-Name-Idx.
004390     go to    bb016-Loop.
004400 bb016-Not-Found.
004410     if       WS-Name-Count not < 30
004420              display "CR040 - PACKAGE NAME TABLE FULL AT 30 ROWS - REPORT "
004430                       WS-Target-Report-Id " NAME " WS-Found-Pm-Name
004440                       " DROPPED"
004450              go to bb016-Exit.
004460     add      1  to WS-Name-Count.
004470     move     WS-Found-Pm-Name  to WS-NE-Name  (WS-Name-Count).
004480     move     ST-Count          to WS-NE-Count (WS-Name-Count).
004490     move     zero              to WS-NE-Ver-Count (WS-Name-Count).
004500     move     WS-Name-Count     to WS-Name-Idx.
004510     perform  bb018-Find-Or-Post-Version thru bb018-Exit.
004520 bb016-Exit.
004530     exit.
004540*
004550*    Version sub roll up for the name entry indexed by Ws-Name-Idx, set by
004560*    the caller above before this paragraph is performed.
004570*
004580 bb018-Find-Or-Post-Version.
004590*
004600     move     1  to WS-Ver-Idx.
004610 bb018-Loop.
004620     if       WS-Ver-Idx > WS-NE-Ver-Count (WS-Name-Idx)
004630              go to bb018-Not-Found.
004640     if       WS-NV-String (WS-Name-Idx WS-Ver-Idx) = WS-Version-Build
004650              add   ST-Count  to WS-NV-Count (WS-Name-Idx WS-Ver-Idx)
004660              go to bb018-Exit.
004670     add      1  to WS-Ver-Idx.
004680     go to    bb018-Loop.
004690 bb018-Not-Found.
004700     if       WS-NE-Ver-Count (WS-Name-Idx) not < 20
004710              display "CR040 - VERSION TABLE FULL AT 20 ROWS - REPORT "
004720                       WS-Target-Report-Id " NAME " WS-NE-Name (WS-Name-Idx)
004730                       " VERSION DROPPED"
004740              go to bb018-Exit.
004750     add      1  to WS-NE-Ver-Count (WS-Name-Idx).
004760     move     WS-Version-Build to WS-NV-String (WS-Name-Idx
004770                                                 WS-NE-Ver-Count (WS-Name-Idx)).
004780     move     ST-Count         to WS-NV-Count  (WS-Name-Idx
004790                                                 WS-NE-Ver-Count (WS-Name-Idx)).
004800 bb018-Exit.
004810     exit.
004820*
004830*    Last affected version - the crashed package here is simply the name
004840*    entry with the highest total count (there is only ever the one
004850*    package block per submission on this feed, so the busiest name is
004860*    the one the report was actually raised against); its greatest
004870*    version string wins.  No matching name leaves the "N/A" default.
004880*
004890 bb020-Last-Affected.
004900*
004910     move     zero  to WS-Best-Count.
004920     move     zero  to WS-Best-Idx.
004930     move     1  to WS-Name-Idx.
004940 bb020-Loop.
004950     if       WS-Name-Idx > WS-Name-Count
004960              go to bb020-Found.
004970     if       WS-NE-Count (WS-Name-Idx) > WS-Best-Count
004980              move  WS-NE-Count (WS-Name-Idx) to WS-Best-Count
004990              move  WS-Name-Idx               to WS-Best-Idx.
005000     add      1  to WS-Name-Idx.
005010     go to    bb020-Loop.
005020 bb020-Found.
005030     if       WS-Best-Idx = zero
005040              go to bb020-Exit.
005050     move     1  to WS-Ver-Idx.
005060 bb020-Ver-Loop.
005070     if       WS-Ver-Idx > WS-NE-Ver-Count (WS-Best-Idx)
005080              go to bb020-Exit.
005090     if       WS-NV-String (WS-Best-Idx WS-Ver-Idx) > WS-Last-Affected
005100     or       WS-Last-Affected = "N/A"
005110              move  WS-NV-String (WS-Best-Idx WS-Ver-Idx) to WS-Last-Affected.
005120     add      1  to WS-Ver-Idx.
005130     go to    bb020-Ver-Loop.
005140 bb020-Exit.
005150     exit.
005160*
005170*    Average count per month - one sequential pass of Report-Master
005180*    looking for the target report id, then the 30.4 day per month
005190*    rule with at least one Comp-3 decimal of precision and half up
005200*    rounding.
005200*
005210 bb030-Avg-Per-Month.
005220*
005230     move     zero  to WS-Avg-Count.
005240     read     Report-Master
005250              at end   set WS-Rpt-Done to true.
005260     perform  bb030-Read-Loop thru bb030-Read-Exit
005270              until    WS-Rpt-Done  or  WS-Rpt-Found.
005280     if       not WS-Rpt-Found
005290              display "CR040 - REPORT " WS-Target-Report-Id
005300                       " NOT FOUND ON REPORT-MASTER"
005310              go to bb030-Exit.
005320     move     RM-First-Occur  to WS-First-Date.
005330     move     RM-Last-Occur   to WS-Last-Date.
005340     move     RM-Count        to WS-Report-Count.
005350     move     WS-First-CCYY   to WS-Calc-CCYY.
005360     move     WS-First-MM     to WS-Calc-MM.
005370     move     WS-First-DD     to WS-Calc-DD.
005380     perform  bb050-Jdn-From-Date thru bb050-Exit.
005390     move     WS-Jdn          to WS-Jdn-First.
005400     move     WS-Last-CCYY    to WS-Calc-CCYY.
005410     move     WS-Last-MM      to WS-Calc-MM.
005420     move     WS-Last-DD      to WS-Calc-DD.
005430     perform  bb050-Jdn-From-Date thru bb050-Exit.
005440     move     WS-Jdn          to WS-Jdn-Last.
005450     compute  WS-Days-Between = WS-Jdn-Last - WS-Jdn-First.
005460     compute  WS-Avg-Divisor rounded = WS-Days-Between / 30.4.
005470     if       WS-Avg-Divisor < 1
005480              move  1  to WS-Avg-Divisor.
005490     compute  WS-Avg-Count rounded = WS-Report-Count / WS-Avg-Divisor.
005500 bb030-Exit.
005510     exit.
005520 bb030-Read-Loop.
005530*
005540     if       RM-Report-Id = WS-Target-Report-Id
005550              set   WS-Rpt-Found to true
005560              go to bb030-Read-Exit.
005570     read     Report-Master
005580              at end   set WS-Rpt-Done to true.
005590 bb030-Read-Exit.
005600     exit.
005610*
005620*    Julian day number from Ws-Calc-Ccyy/Mm/Dd - Fliegel / Van Flandern
005630*    integer method, same notes as Cr020's Bb044 and Cr030's Bb062 on why
005640*    each division is landed in its own Compute before being combined
005650*    with anything else; kept local here rather than shared since this
005660*    shop's copybooks are record layouts only, never procedure code.
005670*
005680 bb050-Jdn-From-Date.
005690*
005700     compute  WS-Jdn-A  = (14 - WS-Calc-MM) / 12.
005710     compute  WS-Jdn-Y2 = WS-Calc-CCYY + 4800 - WS-Jdn-A.
005720     compute  WS-Jdn-M2 = WS-Calc-MM + 12 * WS-Jdn-A - 3.
005730     compute  WS-Jdn-T1 = (153 * WS-Jdn-M2 + 2) / 5.
005740     compute  WS-Jdn-T2 = WS-Jdn-Y2 / 4.
005750     compute  WS-Jdn-T3 = WS-Jdn-Y2 / 100.
005760     compute  WS-Jdn-T4 = WS-Jdn-Y2 / 400.
005770     compute  WS-Jdn = WS-Calc-DD + WS-Jdn-T1 + 365 * WS-Jdn-Y2
005780                      + WS-Jdn-T2 - WS-Jdn-T3 + WS-Jdn-T4 - 32045.
005790 bb050-Exit.
005800     exit.
005810*
005820*    Write the listing - header first, then each name in descending count
005830*    order with its versions, also descending, indented beneath it.  No
005840*    Sort verb in this shop's programs, so the small in memory tables are
005850*    ranked with a straight exchange sort instead.
005860*
005870 bb040-Write-Report.
005880*
005890     perform  bb042-Sort-Names.
005900     move     spaces  to MT-Header-Line.
005910     move     WS-Target-Report-Id  to MT-H-Report-Id.
005920     move     WS-Avg-Count         to MT-H-Avg-Count.
005930     move     WS-Last-Affected     to MT-H-Last-Affected.
005940     write    MT-Header-Line.
005950     move     1  to WS-Name-Idx.
005960 bb040-Loop.
005970     if       WS-Name-Idx > WS-Name-Count
005980              go to bb040-Exit.
005990     perform  bb044-Sort-Versions.
006000     move     spaces  to MT-Name-Line.
006010     move     WS-NE-Name  (WS-Name-Idx) to MT-N-Name.
006020     move     WS-NE-Count (WS-Name-Idx) to MT-N-Count.
006030     write    MT-Name-Line.
006040     move     1  to WS-Ver-Idx.
006050 bb040-Ver-Loop.
006060     if       WS-Ver-Idx > WS-NE-Ver-Count (WS-Name-Idx)
006070              go to bb040-Next-Name.
006080     move     spaces  to MT-Version-Line.
006090     move     WS-NV-String (WS-Name-Idx WS-Ver-Idx) to MT-V-String.
006100     move     WS-NV-Count  (WS-Name-Idx WS-Ver-Idx) to MT-V-Count.
006110     write    MT-Version-Line.
006120     add      1  to WS-Ver-Idx.
006130     go to    bb040-Ver-Loop.
006140 bb040-Next-Name.
006150     add      1  to WS-Name-Idx.
006160     go to    bb040-Loop.
006170 bb040-Exit.
006180     exit.
006190*
006200*    Exchange sort of the name table, descending by count - at most 30
006210*    entries so a simple pairwise pass is plenty fast enough.
006220*
006230 bb042-Sort-Names.
006240*
006250     move     1  to WS-Name-Idx.
006260 bb042-Outer.
006270     if       WS-Name-Idx >= WS-Name-Count
006280              go to bb042-Exit.
006290     move     WS-Name-Idx  to WS-Nt-Idx.
006300     add      1  to WS-Nt-Idx.
006310 bb042-Inner.
006320     if       WS-Nt-Idx > WS-Name-Count
006330              go to bb042-Next-Outer.
006340     if       WS-NE-Count (WS-Nt-Idx) > WS-NE-Count (WS-Name-Idx)
006350              move  WS-Name-Entry (WS-Name-Idx) to WS-Name-Entry-Wk
006360              move  WS-Name-Entry (WS-Nt-Idx)   to WS-Name-Entry (WS-Name-Idx)
006370              move  WS-Name-Entry-Wk            to WS-Name-Entry (WS-Nt-Idx).
006380     add      1  to WS-Nt-Idx.
006390     go to    bb042-Inner.
006400 bb042-Next-Outer.
006410     add      1  to WS-Name-Idx.
006420     go to    bb042-Outer.
006430 bb042-Exit.
006440     exit.
006450*
006460*    Exchange sort of the version sub-table belonging to the name entry
006470*    indexed by Ws-Name-Idx, descending by count.
006480*
006490 bb044-Sort-Versions.
006500*
006510     move     1  to WS-Ver-Idx.
006520 bb044-Outer.
006530     if       WS-Ver-Idx >= WS-NE-Ver-Count (WS-Name-Idx)
006540              go to bb044-Exit.
006550     move     WS-Ver-Idx  to WS-Vt-Idx.
006560     add      1  to WS-Vt-Idx.
006570 bb044-Inner.
006580     if       WS-Vt-Idx > WS-NE-Ver-Count (WS-Name-Idx)
006590              go to bb044-Next-Outer.
006600     if       WS-NV-Count (WS-Name-Idx WS-Vt-Idx)
006610              > WS-NV-Count (WS-Name-Idx WS-Ver-Idx)
006620              move  WS-NE-Version (WS-Name-Idx WS-Ver-Idx) to WS-Version-Wk
006630              move  WS-NE-Version (WS-Name-Idx WS-Vt-Idx)
006640                    to WS-NE-Version (WS-Name-Idx WS-Ver-Idx)
006650              move  WS-Version-Wk
006660                    to WS-NE-Version (WS-Name-Idx WS-Vt-Idx).
006670     add      1  to WS-Vt-Idx.
006680     go to    bb044-Inner.
006690 bb044-Next-Outer.
006700     add      1  to WS-Ver-Idx.
006710     go to    bb044-Outer.
006720 bb044-Exit.
006730     exit.
006740*
