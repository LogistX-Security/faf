000100*******************************************
000110*                                          *
000120*  Record Definition For Report Master     *
000130*           File  (Report-Master)          *
000140*     One row per de-duplicated crash      *
000150*     report, keyed by digest+type+comp    *
000160*     (Rm-Hash + Rm-Hash-Type + Rm-Comp)   *
000170*******************************************
000180*  File size 128 bytes (119 data + 9 filler) - the FILES table note of
000190*  117 is the nominal figure, the actual layout below is the one that
000200*  governs.
000210*
000220* 06/01/26 vbc - Created for the crash-report intake rebuild.
000230* 14/01/26 vbc - Rm-First-Occur / Rm-Last-Occur each given a redefined
000240*                ccyy/mm/dd view - Cr020 bb030 compares on the split
000250*                fields rather than the packed 8 digit date.
000260* 24/01/26 vbc - Added trailing filler for growth, matching the rest of
000270*                the crash-report record set - shop standard is every
000280*                record leaves itself some room.
000290*
000300 01  RM-Report-Record.
000310     03  RM-Report-Id           pic 9(6).
000320     03  RM-Type                pic x(10).
000330     03  RM-Hash-Type           pic x(6).
000340     03  RM-Hash                pic x(40).
000350     03  RM-Component           pic x(32).
000360     03  RM-First-Occur         pic 9(8).
000370     03  RM-First-Occur-R   redefines  RM-First-Occur.
000380         05  RM-First-CCYY      pic 9(4).
000390         05  RM-First-MM        pic 9(2).
000400         05  RM-First-DD        pic 9(2).
000410     03  RM-Last-Occur          pic 9(8).
000420     03  RM-Last-Occur-R    redefines  RM-Last-Occur.
000430         05  RM-Last-CCYY       pic 9(4).
000440         05  RM-Last-MM         pic 9(2).
000450         05  RM-Last-DD         pic 9(2).
000460     03  RM-Count               pic 9(9).
000470     03  filler                 pic x(9).
000480*
