000100*******************************************
000110*                                          *
000120*  Record Definition For Package Master    *
000130*           File  (Package-Master)         *
000140*     Reference file, one row per known    *
000150*     installed package build              *
000160*******************************************
000170*  File size 142 bytes (138 data + 4 filler).
000180*  Sorted by Name/Epoch/Version/Release/Arch/Os on the input feed - the
000190*  original keeps this in a database, here it is a keyed lookup file.
000200*
000210* 05/01/26 vbc - Created for the crash-report intake rebuild.
000220*
000230 01  PM-Package-Record.
000240     03  PM-Pkg-Id              pic 9(6).
000250     03  PM-Name                pic x(32).
000260     03  PM-Epoch               pic 9(4).
000270     03  PM-Version             pic x(16).
000280     03  PM-Release             pic x(16).
000290     03  PM-Arch                pic x(8).
000300     03  PM-OS-Name             pic x(16).
000310     03  PM-OS-Version          pic x(8).
000320     03  PM-Component           pic x(32).
000330     03  filler                 pic x(4).
000340*
