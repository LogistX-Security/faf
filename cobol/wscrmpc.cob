000100*******************************************
000110*                                          *
000120*  Record Definition For Metrics Run      *
000130*        Parameter Card (Metric-Parm)     *
000140*     One record read by Cr040            *
000150*******************************************
000160*  File size 100 bytes (6 data + 94 filler).
000170*
000180* 23/01/26 vbc - Created for the crash-report intake rebuild - lets the
000190*                nightly JCL (or an ad-hoc operator submit) tell Cr040
000200*                which report id to profile without a recompile.
000210*
000220 01  MP-Parm-Record.
000230*
000240     03  MP-Report-Id           pic 9(6).
000250*                                Rm-Report-Id of the report to profile.
000260     03  filler                 pic x(94).
000270*
