000100*******************************************
000110*                                          *
000120*  Print Layout For Validation Error       *
000130*        Line  (Error-File)                *
000140*     One line per rejected submission     *
000150*******************************************
000160*  File size 92 bytes (86 data + 6 filler).
000170*
000180* 09/01/26 vbc - Created for the crash-report intake rebuild.
000190* 24/01/26 vbc - Added trailing filler for growth, matching the rest of
000200*                the crash-report record set.
000210*
000220 01  VE-Print-Line.
000230     03  VE-UR-ID               pic 9(6).
000240     03  VE-Field               pic x(20).
000250     03  VE-Message             pic x(60).
000260     03  filler                 pic x(6).
000270*
