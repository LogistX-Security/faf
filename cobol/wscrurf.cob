000100*******************************************
000110*                                          *
000120*  Record Definition For uReport Frame     *
000130*        File  (Ureport-Frames)            *
000140*   Child records, grouped behind their    *
000150*   owning header by Fr-Ur-Id              *
000160*******************************************
000170*  File size 223 bytes (215 data + 8 filler).  If a field
000180*  is ever widened the record length must move too.
000190*
000200* 04/01/26 vbc - Created for the crash-report intake rebuild.
000210* 12/01/26 vbc - Added Fr-Offset-R so the Python problem-type code (Cr020
000220*                bb015) can call the same field a source line number
000230*                without a second definition of the same bytes.
000240* 24/01/26 vbc - Added trailing filler for growth, matching the rest of
000250*                the crash-report record set.
000260*
000270 01  UR-Frame-Record.
000280     03  FR-UR-ID               pic 9(6).
000290     03  FR-Thread              pic 9(4).
000300     03  FR-Frame-No            pic 9(4).
000310     03  FR-Buildid             pic x(40).
000320     03  FR-Path                pic x(64).
000330     03  FR-Offset              pic 9(9).
000340     03  FR-Offset-R        redefines  FR-Offset.
000350         05  FR-Src-Line        pic 9(9).
000360     03  FR-Funcname            pic x(48).
000370     03  FR-Funchash            pic x(40).
000380     03  filler                 pic x(8).
000390*
