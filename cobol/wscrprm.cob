000100*******************************************
000110*                                          *
000120*  Record Definition For Run Parameter    *
000130*        Card  (Parm-Card)                *
000140*     One record read by Cr030            *
000150*******************************************
000160*  File size 100 bytes (9 data + 91 filler).
000170*
000180* 22/01/26 vbc - Created for the crash-report intake rebuild - lets the
000190*                nightly JCL drive Cr030's duration option and run date
000200*                without a recompile.
000210*
000220 01  PC-Parm-Record.
000230*
000240     03  PC-Duration            pic x.
000250*                                D = daily, W = weekly, M = monthly.
000260     03  PC-Run-Date            pic 9(8).
000270*                                ccyymmdd, the as-of date for the window.
000280     03  filler                 pic x(91).
000290*
