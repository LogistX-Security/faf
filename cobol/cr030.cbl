000100*****************************************************************
000110*                                                               *
000120*                 Crash-History Summary  -  Cr030               *
000130*                                                               *
000140*****************************************************************
000150*
000160 identification          division.
000170*
000180 program-id.         cr030.
000190*
000200*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.
000210*                        For Applewood Computers.
000220*    Installation.       Applewood Computers Accounting System.
000230*    Date-Written.       14/12/1990.
000240*    Date-Compiled.
000250*    Security.           Copyright (C) 1990-2026 & later, Vincent Bryan Coen.
000260*                        Distributed under the GNU General Public License.
000270*                        See the file COPYING for details.
000280*
000290*    Remarks.            Crash-History Summary.
000300*                        Reads the Parm-Card for a duration option (Daily,
000310*                        Weekly or Monthly) and a run date, sums the
000320*                        matching Histd/Histw/Histm Stat-File family over
000330*                        the option's window and writes a zero filled
000340*                        History-Summary listing, ascending by period,
000350*                        with a grand total trailer.
000360*
000370*    Version.            See Prog-Name in Ws.
000380*    Called Modules.     None.
000390*    Files used :
000400*                        Parm-Card.        One record, duration + run date.
000410*                        Stat-File.        Input, Histd/Histw/Histm rows.
000420*                        History-Summary.  Output, zero filled listing.
000430*
000440* Changes:
000450* 14/12/1990 djh - 1.0  Created - support wanted a quick daily crash count
000460*                       alongside the weekly Package-Master run.
000470* 08/05/1994 vbc - 1.1  Added the Weekly and Monthly duration options -
000480*                       daily only lasted about six months before support
000490*                       wanted the bigger picture too.
000500* 11/09/1998 vbc - 1.2  Y2K readiness review - the Months-Ago borrow a
000510*                       year arithmetic confirmed correct across the
000520*                       century boundary.
000530* 05/02/1999 djh - 1.3  Y2K live test completed clean against dates in
000540*                       the year 2000.
000550* 30/11/2019 vbc - 1.4  Weekly window changed to key on the Monday of the
000560*                       run week, matching Cr020's 1.7 history bucket
000570*                       change - was zero filling the wrong seven days.
000580* 12/03/2009 vbc - 1.5  Migration to Open Cobol v3.00.00.
000590* 16/04/2024 vbc        Copyright notice update superseding all
000600*                       previous notices.
000610* 20/09/2025 vbc - 2.0  Version update and builds reset.
000620* 22/01/2026 vbc - 2.1  Rebuilt around the Parm-Card driven duration
000630*                       option and the Cr020 Stat-File family layout.
000640* 23/02/2026 vbc - 2.2  Supplied the missing Zz070-Months-Ago paragraph -
000650*                       the Monthly option was Performing it without it
000660*                       ever being written, caught on link edit.
000670*
000680*************************************************************************
000690*
000700* Copyright Notice.
000710* ****************
000720*
000730* These files and programs are part of the Applewood Computers Crash
000740* Report Collection System and is copyright (c) Vincent B Coen. 1986-2026
000750* and later.
000760*
000770* This program is free software; you can redistribute it and/or modify it
000780* under the terms of the GNU General Public License as published by the
000790* Free Software Foundation; version 3 and later.
000800*
000810* Distributed in the hope that it will be useful, but WITHOUT ANY
000820* WARRANTY; without even the implied warranty of MERCHANTABILITY or
000830* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000840* for more details.
000850*
000860*************************************************************************
000870*
000880 environment             division.
000890*
000900 configuration           section.
000910 special-names.
000920     C01                     is TOP-OF-FORM
000930     CLASS CR-DIGIT-CHARS    is "0123456789"
000940     UPSI-0                  ON  STATUS IS CR-TRACE-ON
000950                              OFF STATUS IS CR-TRACE-OFF.
000960*
000970 input-output             section.
000980 file-control.
000990     select  Parm-Card           assign  to  PARMCARD
001000             organization  is  line sequential
001010             file status   is  WS-Prm-Status.
001020     select  Stat-File           assign  to  STATFILE
001030             organization  is  line sequential
001040             file status   is  WS-Stt-Status.
001050     select  History-Summary     assign  to  HISTRPT
001060             organization  is  line sequential
001070             file status   is  WS-His-Status.
001080*
001090 data                    division.
001100 file section.
001110*
001120 fd  Parm-Card.
001130 copy "wscrprm.cob".
001140*
001150 fd  Stat-File.
001160 copy "wscrstt.cob".
001170*
001180 fd  History-Summary.
001190 copy "wscrhsl.cob".
001200*
001210 working-storage         section.
001220*
001230 77  Prog-Name           pic x(15)  value "CR030 (2.2)".
001240*
001250*    Comp-Felder: subscripts, counters and switches.
001260*
001270 01  COMP-Felder.
001280     03  WS-Period-Idx       pic 9(4)  comp.
001290     03  WS-Period-Count     pic 9(4)  comp.
001300     03  WS-Steps-Back       pic 9(4)  comp.
001310     03  WS-Months-Back      pic 9(4)  comp.
001320     03  WS-Days-Offset      pic 9(9)  comp.
001330     03  WS-Grand-Total      pic 9(9)  comp.
001340*
001350 01  WS-Jdn-Felder.
001360     03  WS-Jdn              pic 9(9)   comp.
001370     03  WS-Jdn-A            pic s9(9)  comp.
001380     03  WS-Jdn-Y2           pic s9(9)  comp.
001390     03  WS-Jdn-M2           pic s9(9)  comp.
001400     03  WS-Jdn-Dow          pic 9(4)   comp.
001410     03  WS-Jdn-Days-Back    pic 9(4)   comp.
001420     03  WS-Jdn-Alpha        pic s9(9)  comp.
001430     03  WS-Jdn-L            pic s9(9)  comp.
001440     03  WS-Jdn-N            pic s9(9)  comp.
001450     03  WS-Jdn-I            pic s9(9)  comp.
001460     03  WS-Jdn-J            pic s9(9)  comp.
001470     03  WS-Jdn-T1           pic s9(9)  comp.
001480     03  WS-Jdn-T2           pic s9(9)  comp.
001490     03  WS-Jdn-T3           pic s9(9)  comp.
001500     03  WS-Jdn-T4           pic s9(9)  comp.
001510     03  WS-Raw-Month        pic s9(4)  comp.
001520*
001530 01  WS-File-Status.
001540     03  WS-Prm-Status       pic xx.
001550         88  WS-Prm-OK           value "00".
001560     03  WS-Stt-Status       pic xx.
001570         88  WS-Stt-OK           value "00".
001580         88  WS-Stt-EOF          value "10".
001590     03  WS-His-Status       pic xx.
001600         88  WS-His-OK           value "00".
001610*
001620 01  WS-Switches.
001630     03  WS-Stt-EOF-Sw       pic x     value "N".
001640         88  WS-Stt-Done           value "Y".
001650*
001660*    Duration option and run date carried forward from the Parm-Card.
001670*
001680 01  WS-Duration-Option       pic x.
001690 01  WS-Target-Family         pic x(8).
001700*
001710 01  WS-Run-Date               pic 9(8).
001720 01  WS-Run-Date-R        redefines  WS-Run-Date.
001730     03  WS-Run-CCYY           pic 9(4).
001740     03  WS-Run-MM             pic 9(2).
001750     03  WS-Run-DD             pic 9(2).
001760*
001770*    Anchor date - the most recent (right hand) period of the window;
001780*    Bb020 walks backward from this one period at a time.  Daily = the
001790*    run date itself, weekly = the Monday of the run week, monthly = the
001800*    first of the run month.
001810*
001820 01  WS-Anchor-Date            pic 9(8).
001830 01  WS-Anchor-Date-R      redefines  WS-Anchor-Date.
001840     03  WS-Anchor-CCYY        pic 9(4).
001850     03  WS-Anchor-MM          pic 9(2).
001860     03  WS-Anchor-DD          pic 9(2).
001870*
001880 01  WS-Monday-Date            pic 9(8).
001890*
001900*    Generic date / Jdn work area - shared by Bb060/Bb062/Bb064 for
001910*    whichever date is being converted at the time.
001920*
001930 01  WS-Calc-Date              pic 9(8).
001940 01  WS-Calc-Date-R        redefines  WS-Calc-Date.
001950     03  WS-Calc-CCYY          pic 9(4).
001960     03  WS-Calc-MM            pic 9(2).
001970     03  WS-Calc-DD            pic 9(2).
001980*
001990 01  WS-Target-CCYY            pic 9(4).
002000 01  WS-Target-MM              pic 9(2).
002010*
002020*    Zero filled period table - sized for the largest window (14 daily
002030*    dates); Weekly and Monthly only use the first 8 or 12 entries.
002040*
002050 01  WS-Period-Table.
002060     03  WS-Period-Entry  occurs 14 times
002070                           indexed by WS-Per-Idx.
002080         05  WS-Per-Date.
002090             07  WS-Per-CCYY       pic 9(4).
002100             07  WS-Per-MM         pic 9(2).
002110             07  WS-Per-DD         pic 9(2).
002120         05  WS-Per-Count          pic 9(9).
002130*
002140 procedure division.
002150*
002160 aa000-Main                  section.
002170*
002180     perform  aa010-Open-Files.
002190     perform  aa050-Select-Window     thru aa050-Exit.
002200     perform  bb020-Zero-Fill         thru bb020-Exit.
002210     perform  bb010-Accumulate-Buckets thru bb010-Exit.
002220     perform  bb030-Write-History     thru bb030-Exit.
002230     perform  bb035-Write-Grand-Total.
002240     perform  aa030-Close-Files.
002250     goback.
002260*
002270 aa010-Open-Files.
002280*
002290     open     input   Parm-Card.
002300     if       not WS-Prm-OK
002310              display "CR030 ABEND - cannot open Parm-Card, " WS-Prm-Status
002320              stop run.
002330     read     Parm-Card
002340              at end   display "CR030 ABEND - Parm-Card is empty"
002350                       stop run.
002360     move     PC-Duration   to WS-Duration-Option.
002370     move     PC-Run-Date   to WS-Run-Date.
002380     close    Parm-Card.
002390     open     input   Stat-File.
002400     if       not WS-Stt-OK
002410              display "CR030 ABEND - cannot open Stat-File, " WS-Stt-Status
002420              stop run.
002430     open     output  History-Summary.
002440     if       not WS-His-OK
002450              display "CR030 ABEND - cannot open History-Summary, "
002460                       WS-His-Status
002470              stop run.
002480*
002490 aa030-Close-Files.
002500*
002510     close    Stat-File.
002520     close    History-Summary.
002530*
002540*    Duration option turned into a target Stat-File family, a period
002550*    count and the anchor date the zero fill walks backward from.
002560*
002570 aa050-Select-Window.
002580*
002590     if       WS-Duration-Option = "D"
002600              move  "HISTD"  to WS-Target-Family
002610              move  14       to WS-Period-Count
002620              move  WS-Run-Date  to WS-Anchor-Date
002630              go to aa050-Exit.
002640     if       WS-Duration-Option = "W"
002650              move  "HISTW"  to WS-Target-Family
002660              move  8        to WS-Period-Count
002670              perform bb060-Calc-Run-Monday thru bb060-Exit
002680              move  WS-Monday-Date  to WS-Anchor-Date
002690              go to aa050-Exit.
002700     if       WS-Duration-Option = "M"
002710              move  "HISTM"  to WS-Target-Family
002720              move  12       to WS-Period-Count
002730              move  WS-Run-CCYY  to WS-Anchor-CCYY
002740              move  WS-Run-MM    to WS-Anchor-MM
002750              move  1            to WS-Anchor-DD
002760              go to aa050-Exit.
002770     display  "CR030 ABEND - INVALID DURATION OPTION ON PARM CARD, "
002780              WS-Duration-Option.
002790     stop     run.
002800 aa050-Exit.
002810     exit.
002820*
002830*    Zero fill the period table ascending, earliest period first, the
002840*    anchor date last - every count starts at zero so a period with no
002850*    matching Stat-File row still prints on the listing.
002860*
002870 bb020-Zero-Fill.
002880*
002890     move     1  to WS-Period-Idx.
002900 bb020-Loop.
002910     if       WS-Period-Idx > WS-Period-Count
002920              go to bb020-Exit.
002930     compute  WS-Steps-Back = WS-Period-Count - WS-Period-Idx.
002940     if       WS-Duration-Option = "D"
002950              move  WS-Anchor-Date  to WS-Calc-Date
002960              perform bb062-Jdn-From-Date thru bb062-Exit
002970              compute WS-Jdn = WS-Jdn - WS-Steps-Back
002980              perform bb064-Jdn-To-Date thru bb064-Exit
002990              move  WS-Calc-Date  to WS-Per-Date (WS-Period-Idx)
003000              go to bb020-Continue.
003010     if       WS-Duration-Option = "W"
003020              move  WS-Anchor-Date  to WS-Calc-Date
003030              perform bb062-Jdn-From-Date thru bb062-Exit
003040              compute WS-Days-Offset = WS-Steps-Back * 7
003050              compute WS-Jdn = WS-Jdn - WS-Days-Offset
003060              perform bb064-Jdn-To-Date thru bb064-Exit
003070              move  WS-Calc-Date  to WS-Per-Date (WS-Period-Idx)
003080              go to bb020-Continue.
003090*
003100*    Monthly - calendar month arithmetic, not Jdn - see Zz070's own
003110*    header for the Months-Ago rule it applies.
003120*
003130     move     WS-Steps-Back  to WS-Months-Back.
003140     perform  zz070-Months-Ago thru zz070-Exit.
003150     move     WS-Target-CCYY  to WS-Per-CCYY (WS-Period-Idx).
003160     move     WS-Target-MM    to WS-Per-MM   (WS-Period-Idx).
003170     move     1               to WS-Per-DD   (WS-Period-Idx).
003180 bb020-Continue.
003190     move     0  to WS-Per-Count (WS-Period-Idx).
003200     add      1  to WS-Period-Idx.
003210     go to    bb020-Loop.
003220 bb020-Exit.
003230     exit.
003240*
003250*    Accumulate - one sequential pass of Stat-File, every row of the
003260*    target family is matched to its period table slot and added in;
003270*    rows outside the window simply find no slot and are ignored, which
003280*    folds the window-select step into the one scan rather than a
003290*    separate filtering pass.
003300*
003310 bb010-Accumulate-Buckets.
003320*
003330     read     Stat-File
003340              at end   set WS-Stt-Done to true.
003350     perform  bb010-Read-Loop thru bb010-Read-Exit
003360              until    WS-Stt-Done.
003370 bb010-Exit.
003380     exit.
003390 bb010-Read-Loop.
003400*
003410     if       ST-Family not = WS-Target-Family
003420              go to bb010-Read-Next.
003430     move     1  to WS-Period-Idx.
003440 bb010-Search-Loop.
003450     if       WS-Period-Idx > WS-Period-Count
003460              go to bb010-Read-Next.
003470     if       WS-Per-Date (WS-Period-Idx) = ST-Key-Date
003480              add   ST-Count  to WS-Per-Count (WS-Period-Idx)
003490              go to bb010-Read-Next.
003500     add      1  to WS-Period-Idx.
003510     go to    bb010-Search-Loop.
003520 bb010-Read-Next.
003530     read     Stat-File
003540              at end   set WS-Stt-Done to true.
003550 bb010-Read-Exit.
003560     exit.
003570*
003580*    Monday of the run date's week - same Jdn Mod 7 technique as Cr020's
003590*    Histw bucket, kept local here since this shop has no shared logic
003600*    copybook, only shared record layouts.
003610*
003620 bb060-Calc-Run-Monday.
003630*
003640     move     WS-Run-CCYY  to WS-Calc-CCYY.
003650     move     WS-Run-MM    to WS-Calc-MM.
003660     move     WS-Run-DD    to WS-Calc-DD.
003670     perform  bb062-Jdn-From-Date thru bb062-Exit.
003680     divide   WS-Jdn by 7 giving WS-Jdn-Alpha
003690                          remainder WS-Jdn-Dow.
003700     move     WS-Jdn-Dow  to WS-Jdn-Days-Back.
003710     subtract WS-Jdn-Days-Back from WS-Jdn giving WS-Jdn.
003720     perform  bb064-Jdn-To-Date thru bb064-Exit.
003730     move     WS-Calc-Date  to WS-Monday-Date.
003740 bb060-Exit.
003750     exit.
003760*
003770*    Julian day number from Ws-Calc-Ccyy/Mm/Dd - Fliegel / Van Flandern
003780*    integer method, same notes as Cr020's Bb044 on why each division is
003790*    landed in its own Compute before being combined with anything else.
003800*
003810 bb062-Jdn-From-Date.
003820*
003830     compute  WS-Jdn-A  = (14 - WS-Calc-MM) / 12.
003840     compute  WS-Jdn-Y2 = WS-Calc-CCYY + 4800 - WS-Jdn-A.
003850     compute  WS-Jdn-M2 = WS-Calc-MM + 12 * WS-Jdn-A - 3.
003860     compute  WS-Jdn-T1 = (153 * WS-Jdn-M2 + 2) / 5.
003870     compute  WS-Jdn-T2 = WS-Jdn-Y2 / 4.
003880     compute  WS-Jdn-T3 = WS-Jdn-Y2 / 100.
003890     compute  WS-Jdn-T4 = WS-Jdn-Y2 / 400.
003900     compute  WS-Jdn = WS-Calc-DD + WS-Jdn-T1 + 365 * WS-Jdn-Y2
003910                      + WS-Jdn-T2 - WS-Jdn-T3 + WS-Jdn-T4 - 32045.
003920 bb062-Exit.
003930     exit.
003940*
003950*    Inverse of Bb062 - Ws-Jdn back to Ws-Calc-Ccyy/Mm/Dd.
003960*
003970 bb064-Jdn-To-Date.
003980*
003990     compute  WS-Jdn-L = WS-Jdn + 68569.
004000     compute  WS-Jdn-N = 4 * WS-Jdn-L / 146097.
004010     compute  WS-Jdn-T1 = (146097 * WS-Jdn-N + 3) / 4.
004020     compute  WS-Jdn-L = WS-Jdn-L - WS-Jdn-T1.
004030     compute  WS-Jdn-I = 4000 * (WS-Jdn-L + 1) / 1461001.
004040     compute  WS-Jdn-T2 = 1461 * WS-Jdn-I / 4.
004050     compute  WS-Jdn-L = WS-Jdn-L - WS-Jdn-T2 + 31.
004060     compute  WS-Jdn-J = 80 * WS-Jdn-L / 2447.
004070     compute  WS-Jdn-T3 = 2447 * WS-Jdn-J / 80.
004080     compute  WS-Calc-DD = WS-Jdn-L - WS-Jdn-T3.
004090     compute  WS-Jdn-L = WS-Jdn-J / 11.
004100     compute  WS-Calc-MM = WS-Jdn-J + 2 - 12 * WS-Jdn-L.
004110     compute  WS-Calc-CCYY = 100 * (WS-Jdn-N - 49) + WS-Jdn-I + WS-Jdn-L.
004120 bb064-Exit.
004130     exit.
004140*
004150*    Months ago - calendar arithmetic, not Jdn: subtract Ws-Months-Back
004160*    whole months from the anchor month; if the month number underflows
004170*    below 1, borrow one year and add 12 back on.  Ws-Months-Back never
004180*    exceeds the monthly period count less one, so a single borrow is
004190*    always enough.
004200*
004210 zz070-Months-Ago.
004220*
004230     move     WS-Anchor-CCYY  to WS-Target-CCYY.
004240     compute  WS-Target-MM = WS-Anchor-MM - WS-Months-Back.
004250     if       WS-Target-MM < 1
004260              add      12  to WS-Target-MM
004270              subtract 1  from WS-Target-CCYY.
004280 zz070-Exit.
004290     exit.
004300*
004310*    Write the zero filled listing ascending - the period table was
004320*    built ascending by Bb020 so this is a straight walk of it.
004330*
004340 bb030-Write-History.
004350*
004360     move     0  to WS-Grand-Total.
004370     move     1  to WS-Period-Idx.
004380 bb030-Loop.
004390     if       WS-Period-Idx > WS-Period-Count
004400              go to bb030-Exit.
004410     move     spaces  to HS-Print-Line.
004420     move     spaces  to HS-Period-Date.
004430     move     WS-Per-CCYY (WS-Period-Idx) to HS-Period-Date (1 : 4).
004440     move     "-"                         to HS-Period-Date (5 : 1).
004450     move     WS-Per-MM   (WS-Period-Idx) to HS-Period-Date (6 : 2).
004460     move     "-"                         to HS-Period-Date (8 : 1).
004470     move     WS-Per-DD   (WS-Period-Idx) to HS-Period-Date (9 : 2).
004480     move     WS-Per-Count (WS-Period-Idx) to HS-Count.
004490     add      WS-Per-Count (WS-Period-Idx) to WS-Grand-Total.
004500     write    HS-Print-Line.
004510     add      1  to WS-Period-Idx.
004520     go to    bb030-Loop.
004530 bb030-Exit.
004540     exit.
004550*
004560 bb035-Write-Grand-Total.
004570*
004580     move     spaces  to HS-Total-Line.
004590     move     WS-Grand-Total  to HS-Grand-Total.
004600     write    HS-Total-Line.
004610*
