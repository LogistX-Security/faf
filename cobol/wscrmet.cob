000100*******************************************
000110*                                          *
000120*  Print Layout For Report Metrics        *
000130*        Listing  (Report-Metrics)        *
000140*     Header line, package roll-up line   *
000150*     and version sub-roll-up line        *
000160*******************************************
000170*  File size 132 bytes (print), shared by three line formats.
000180*
000190* 23/01/26 vbc - Created for the crash-report intake rebuild.
000200*
000210 01  MT-Header-Line.
000220     03  filler                 pic x(7)    value "REPORT ".
000230     03  MT-H-Report-Id         pic Z(5)9.
000240     03  filler                 pic x(3)    value spaces.
000250     03  filler                 pic x(10)   value "AVG/MONTH ".
000260     03  MT-H-Avg-Count         pic Z(8)9.
000270     03  filler                 pic x(3)    value spaces.
000280     03  filler                 pic x(15)   value "LAST AFFECTED ".
000290     03  MT-H-Last-Affected     pic x(38).
000300     03  filler                 pic x(41)   value spaces.
000310*
000320 01  MT-Name-Line.
000330     03  filler                 pic x(4)    value "PKG ".
000340     03  MT-N-Name              pic x(32).
000350     03  filler                 pic x(3)    value spaces.
000360     03  filler                 pic x(7)    value "COUNT ".
000370     03  MT-N-Count             pic Z(8)9.
000380     03  filler                 pic x(77)   value spaces.
000390*
000400 01  MT-Version-Line.
000410     03  filler                 pic x(10)   value spaces.
000420     03  filler                 pic x(4)    value "VER ".
000430     03  MT-V-String            pic x(38).
000440     03  filler                 pic x(3)    value spaces.
000450     03  filler                 pic x(7)    value "COUNT ".
000460     03  MT-V-Count             pic Z(8)9.
000470     03  filler                 pic x(61)   value spaces.
000480*
