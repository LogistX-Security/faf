000100*****************************************************************
000110*                                                               *
000120*                  uReport Validation  -  Intake Pass 1          *
000130*                                                               *
000140*****************************************************************
000150*
000160 identification          division.
000170*
000180 program-id.         cr010.
000190*
000200*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.
000210*                        For Applewood Computers.
000220*    Installation.       Applewood Computers Accounting System.
000230*    Date-Written.       14/03/1986.
000240*    Date-Compiled.
000250*    Security.           Copyright (C) 1986-2026 & later, Vincent Bryan Coen.
000260*                        Distributed under the GNU General Public License.
000270*                        See the file COPYING for details.
000280*
000290*    Remarks.            Crash-Report Intake - Pass 1.
000300*                        Reads the Ureport-Headers/Ureport-Frames feed as
000310*                        submitted by client machines, applies the field
000320*                        level validation rules and either archives the
000330*                        submission to the Error-File (rejected) or
000340*                        passes it on to Crwork for Cr020 to hash, match
000350*                        and post.
000360*
000370*    Version.            See Prog-Name in Ws.
000380*    Called Modules.     None.
000390*    Files used :
000400*                        Ureport-Headers.  Client submissions, headers.
000410*                        Ureport-Frames.   Client submissions, frames.
000420*                        Crwork.           Validated hand off to Cr020.
000430*                        Error-File.       Rejected submissions listing.
000440*
000450*    Error messages used.
000460*                        CR001 - CR008.
000470*
000480* Changes:
000490* 14/03/1986 vbc - 1.0  Created - initial batch intake for the crash
000500*                       report collection service, one tape file per
000510*                       submission.
000520* 02/11/1988 djh - 1.1  Added the installed-package lookup pass - was
000530*                       previously punched by hand from a fiche listing.
000540* 19/07/1991 vbc - 1.2  Character class checks split out into their own
000550*                       paragraphs per field group, was one big IF.
000560* 23/01/1995 mfk - 1.3  Tightened the Exec pattern check after the
000570*                       April intake run let relative paths through.
000580* 11/09/1998 vbc - 1.4  Y2K readiness review - Ur-Event-Date confirmed
000590*                       4 digit century, no 2 digit year fields remain.
000600* 05/02/1999 djh - 1.5  Y2K live test completed clean against dates in
000610*                       the year 2000.
000620* 17/06/2003 vbc - 1.6  Added the optional Selinux mode/context/user
000630*                       type block and its validation.
000640* 12/03/2009 vbc - 1.7  Migration to Open Cobol v3.00.00.
000650* 24/10/2016 vbc - 1.8  Frame mandatory field checks (thread, frame no,
000660*                       buildid, path, offset) split from the header
000670*                       checks so a bad frame does not abort the header.
000680* 16/04/2024 vbc        Copyright notice update superseding all
000690*                       previous notices.
000700* 20/09/2025 vbc - 2.0  Version update and builds reset.
000710* 04/01/2026 vbc - 2.1  Rebuilt around the Crwork hand off file so
000720*                       Cr020 no longer re-reads the raw client feed.
000730* 02/02/2026 vbc - 2.2  Added the Python problem type per-frame rule
000740*                       (funcname or special funcname mandatory).
000750* 24/02/2026 vbc - 2.3  Bb170's thread/frame no mandatory test was an
000760*                       AND, letting a frame with one of the two
000770*                       present slip through instead of rejecting -
000780*                       now two independent checks like Buildid/Path/
000790*                       Offset below them.  Bb180's Python funcname
000800*                       check tightened past the blank test alone -
000810*                       plain names must now be letters/digits/
000820*                       underscore only and the <...> wrapped form is
000830*                       verified end to end, not assumed off a
000840*                       leading "<" - queried by support after a
000850*                       batch of frames with stray punctuation in the
000860*                       funcname posted clean.
000870*
000880*************************************************************************
000890*
000900* Copyright Notice.
000910* ****************
000920*
000930* These files and programs are part of the Applewood Computers Crash
000940* Report Collection System and is copyright (c) Vincent B Coen. 1986-2026
000950* and later.
000960*
000970* This program is free software; you can redistribute it and/or modify it
000980* under the terms of the GNU General Public License as published by the
000990* Free Software Foundation; version 3 and later.
001000*
001010* Distributed in the hope that it will be useful, but WITHOUT ANY
001020* WARRANTY; without even the implied warranty of MERCHANTABILITY or
001030* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
001040* for more details.
001050*
001060*************************************************************************
001070*
001080 environment             division.
001090*
001100 configuration           section.
001110 special-names.
001120     C01                     is TOP-OF-FORM
001130     CLASS CR-PACKAGE-CHARS  is "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001140                                "abcdefghijklmnopqrstuvwxyz"
001150                                "0123456789" "_" "." "+" "-" "~" " "
001160     CLASS CR-PHRASE-CHARS   is "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001170                                "abcdefghijklmnopqrstuvwxyz"
001180                                "0123456789" " " ":" "_" "/" "-" "+"
001190                                "*" "." "(" ")" "?" "!"
001200     CLASS CR-EXEC-CHARS     is "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001210                                "abcdefghijklmnopqrstuvwxyz"
001220                                "0123456789" "/" "_" "." "-" "+" " "
001230     CLASS CR-FUNCNAME-CHARS is "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001240                                "abcdefghijklmnopqrstuvwxyz"
001250                                "0123456789" "_" "<" ">" ":" "*" "+"
001260                                "=" "~" "@" "!" " " "&" "(" ")" ","
001270                                "/" "|" "^" "-" "." "[" "]"
001280     CLASS CR-HEX-CHARS      is "0123456789ABCDEFabcdef" " "
001290     CLASS CR-PYFUNC-CHARS   is "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001300                                "abcdefghijklmnopqrstuvwxyz"
001310                                "0123456789" "_" " "
001320     CLASS CR-PYWRAP-CHARS   is "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001330                                "abcdefghijklmnopqrstuvwxyz"
001340                                "0123456789" "_" "<" ">" " "
001350     UPSI-0                  ON  STATUS IS CR-TRACE-ON
001360                              OFF STATUS IS CR-TRACE-OFF.
001370*
001380 input-output             section.
001390 file-control.
001400     select  Ureport-Headers    assign  to  UREPHDR
001410             organization  is  line sequential
001420             file status   is  WS-Hdr-Status.
001430     select  Ureport-Frames     assign  to  UREPFRM
001440             organization  is  line sequential
001450             file status   is  WS-Frm-Status.
001460     select  Crwork              assign  to  CRWORK
001470             organization  is  line sequential
001480             file status   is  WS-Wrk-Status.
001490     select  Error-File          assign  to  ERRFILE
001500             organization  is  line sequential
001510             file status   is  WS-Err-Status.
001520*
001530 data                    division.
001540 file section.
001550*
001560 fd  Ureport-Headers.
001570 copy "wscrurh.cob".
001580*
001590 fd  Ureport-Frames.
001600 copy "wscrurf.cob".
001610*
001620 fd  Crwork.
001630 copy "wscrwrk.cob".
001640*
001650 fd  Error-File.
001660 copy "wscrvel.cob".
001670*
001680 working-storage         section.
001690*
001700 77  Prog-Name           pic x(15)  value "CR010 (2.3)".
001710*
001720*    Comp-Felder: subscripts, counters and switches.
001730*
001740 01  COMP-Felder.
001750     03  WS-Reports-Read     pic 9(9)  comp.
001760     03  WS-Reports-Accepted pic 9(9)  comp.
001770     03  WS-Reports-Rejected pic 9(9)  comp.
001780     03  WS-Frame-Idx        pic 9(4)  comp.
001790     03  WS-Ur-Frame-Total   pic 9(4)  comp.
001800     03  WS-Char-Idx         pic 9(4)  comp.
001810     03  WS-Field-Len        pic 9(4)  comp.
001820*
001830 01  WS-File-Status.
001840     03  WS-Hdr-Status       pic xx.
001850         88  WS-Hdr-OK           value "00".
001860         88  WS-Hdr-EOF          value "10".
001870     03  WS-Frm-Status       pic xx.
001880         88  WS-Frm-OK           value "00".
001890     03  WS-Wrk-Status       pic xx.
001900         88  WS-Wrk-OK           value "00".
001910     03  WS-Err-Status       pic xx.
001920         88  WS-Err-OK           value "00".
001930*
001940 01  WS-Switches.
001950     03  WS-EOF-Sw           pic x     value "N".
001960         88  WS-EOF                value "Y".
001970     03  WS-Reject-Sw        pic x     value "N".
001980         88  WS-Rejected           value "Y".
001990     03  WS-Python-Sw        pic x     value "N".
002000         88  WS-Is-Python          value "Y".
002010*
002020*    Work copy of the header - upper cased type used for the Enum test
002030*    and moved into Crwork on acceptance.
002040*
002050 01  WS-Type-Upper           pic x(10).
002060 01  WS-Selinux-Mode-Upper   pic x(10).
002070 01  WS-User-Type-Upper      pic x(8).
002080*
002090*    Case-fold tables for the Enum tests above - the intake feed does
002100*    not guarantee upper case on the wire for these three fields.
002110*
002120 01  WS-Lower-Case           pic x(26) value
002130     "abcdefghijklmnopqrstuvwxyz".
002140 01  WS-Upper-Case           pic x(26) value
002150     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002160*
002170 01  WS-Reject-Field         pic x(20).
002180 01  WS-Reject-Message       pic x(60).
002190 01  WS-Chk-Value            pic x(64).
002200 01  WS-Chk-Temp             pic x(64).
002210*
002220*    Cr0nn message literals - one 88/constant per rejection reason,
002230*    printed onto the Error-File via Ws-Reject-Message.
002240*
002250 01  CR-Messages.
002260     03  CR001               pic x(30) value
002270         "Mandatory field missing".
002280     03  CR002               pic x(30) value
002290         "Field fails character class".
002300     03  CR003               pic x(30) value
002310         "Field fails Enum check".
002320     03  CR004               pic x(30) value
002330         "Executable does not begin /".
002340     03  CR006               pic x(30) value
002350         "No backtrace frames supplied".
002360     03  CR007               pic x(30) value
002370         "Frame mandatory field missing".
002380     03  CR008               pic x(46) value
002390         "Python frame needs funcname".
002400*
002410 procedure division.
002420*
002430 aa000-Main                  section.
002440*
002450     perform  aa010-Open-Files.
002460     perform  aa020-Process-Reports thru aa020-Exit
002470              until  WS-EOF.
002480     perform  aa030-Close-Files.
002490     goback.
002500*
002510 aa010-Open-Files.
002520*
002530     open     input   Ureport-Headers.
002540     if       not WS-Hdr-OK
002550              display "CR010 ABEND - cannot open Ureport-Headers, " WS-Hdr-Status
002560              goback  returning 1.
002570     open     input   Ureport-Frames.
002580     if       not WS-Frm-OK
002590              display "CR010 ABEND - cannot open Ureport-Frames, " WS-Frm-Status
002600              goback  returning 2.
002610     open     output  Crwork.
002620     open     output  Error-File.
002630     move     zero    to WS-Reports-Read WS-Reports-Accepted
002640                          WS-Reports-Rejected.
002650     read     Ureport-Headers
002660              at end   set WS-EOF to true.
002670*
002680 aa030-Close-Files.
002690*
002700     close    Ureport-Headers Ureport-Frames Crwork Error-File.
002710     display  "CR010 - reports read      " WS-Reports-Read.
002720     display  "CR010 - reports accepted  " WS-Reports-Accepted.
002730     display  "CR010 - reports rejected  " WS-Reports-Rejected.
002740*
002750 aa020-Process-Reports.
002760*
002770*    One Ureport-Header, plus its Ur-Frame-Count Ureport-Frame
002780*    children, is one submission.
002790*
002800     add      1        to WS-Reports-Read.
002810     move     "N"       to WS-Reject-Sw.
002820     move     spaces    to CW-Work-Record.
002830     move     UR-Header-Record to CW-Header.
002840     move     UR-Frame-Count    to WS-Ur-Frame-Total.
002850     if       UR-Frame-Count > 40
002860              move  40 to CW-Frame-Count
002870              display "CR010 - Ur-Id " UR-ID " has more than 40 "
002880                      "frames, only the first 40 are carried"
002890     else
002900              move  UR-Frame-Count to CW-Frame-Count
002910     end-if.
002920     perform  bb010-Read-Frames thru bb010-Exit.
002930     perform  bb100-Validate-Header thru bb100-Exit.
002940     if       not WS-Rejected
002950              perform  bb170-Validate-Frames thru bb170-Exit.
002960*
002970     if       WS-Rejected
002980              perform  bb190-Write-Error-Line thru bb190-Exit
002990              add      1 to WS-Reports-Rejected
003000     else
003010              write    CW-Work-Record
003020              add      1 to WS-Reports-Accepted
003030     end-if.
003040*
003050     read     Ureport-Headers
003060              at end   set WS-EOF to true.
003070*
003080 aa020-Exit.
003090     exit.
003100*
003110 bb010-Read-Frames.
003120*
003130*    Pull Ws-Ur-Frame-Total frames off Ureport-Frames - the two
003140*    files are matched positionally, the frames for a header are
003150*    always the next N records on the feed, so every one of them
003160*    must be read even when only the first 40 are kept in Crwork.
003170*
003180     move     1        to WS-Frame-Idx.
003190 bb010-Loop.
003200     if       WS-Frame-Idx > WS-Ur-Frame-Total
003210              go to bb010-Exit.
003220     read     Ureport-Frames
003230              at end
003240                       display "CR010 ABEND - Ureport-Frames short, Ur-Id " UR-ID
003250                       goback  returning 4
003260     end-read.
003270     if       WS-Frame-Idx not > 40
003280              move  FR-Thread     to  CW-FR-Thread   (WS-Frame-Idx)
003290              move  FR-Frame-No   to  CW-FR-Frame-No (WS-Frame-Idx)
003300              move  FR-Buildid    to  CW-FR-Buildid  (WS-Frame-Idx)
003310              move  FR-Path       to  CW-FR-Path     (WS-Frame-Idx)
003320              move  FR-Offset     to  CW-FR-Offset   (WS-Frame-Idx)
003330              move  FR-Funcname   to  CW-FR-Funcname (WS-Frame-Idx)
003340              move  FR-Funchash   to  CW-FR-Funchash (WS-Frame-Idx)
003350     end-if.
003360     add      1 to WS-Frame-Idx.
003370     go to    bb010-Loop.
003380 bb010-Exit.
003390     exit.
003400*
003410 bb100-Validate-Header.
003420*
003430*    Header level checks only - one rejection reason is enough, the
003440*    first one found wins and we drop straight to the exit.  Frame
003450*    checks are a separate pass (Bb170) so a bad frame does not stop
003460*    us reporting a bad header field first.
003470*
003480    move     spaces           to WS-Type-Upper.
003490    move     UR-Type          to WS-Type-Upper.
003500    inspect  WS-Type-Upper    converting WS-Lower-Case to WS-Upper-Case.
003510    if       UR-Type = spaces
003520             move  "UR-TYPE"      to WS-Reject-Field
003530             move  CR001          to WS-Reject-Message
003540             set   WS-Rejected    to true
003550             go to bb100-Exit.
003560    perform  bb150-Chk-Type-Enum.
003570    if       WS-Rejected
003580             go to bb100-Exit.
003590    if       WS-Type-Upper = "PYTHON"
003600             set   WS-Is-Python   to true.
003610*
003620    if       UR-Reason = spaces
003630             move  "UR-REASON"    to WS-Reject-Field
003640             move  CR001          to WS-Reject-Message
003650             set   WS-Rejected    to true
003660             go to bb100-Exit.
003670    move     "UR-REASON"      to WS-Reject-Field.
003680    move     UR-Reason        to WS-Chk-Value.
003690    perform  bb110-Chk-Phrase-Chars.
003700    if       WS-Rejected
003710             go to bb100-Exit.
003720*
003730    if       UR-Executable = spaces
003740             move  "UR-EXECUTABLE" to WS-Reject-Field
003750             move  CR001           to WS-Reject-Message
003760             set   WS-Rejected     to true
003770             go to bb100-Exit.
003780    if       UR-Executable (1:1) not = "/"
003790             move  "UR-EXECUTABLE" to WS-Reject-Field
003800             move  CR004           to WS-Reject-Message
003810             set   WS-Rejected     to true
003820             go to bb100-Exit.
003830    move     "UR-EXECUTABLE"  to WS-Reject-Field.
003840    move     UR-Executable    to WS-Chk-Value.
003850    perform  bb120-Chk-Exec-Chars.
003860    if       WS-Rejected
003870             go to bb100-Exit.
003880*
003890*    Installed package - all five sub-fields mandatory, Name/Version/
003900*    Release carry the Package pattern, Arch carries the Phrase
003910*    pattern (it is a short word, not a path).
003920*
003930    if       UR-Pkg-Name = spaces  or  UR-Pkg-Version = spaces
003940             or UR-Pkg-Release = spaces  or  UR-Pkg-Arch = spaces
003950             move  "UR-PKG-xxxx"   to WS-Reject-Field
003960             move  CR001           to WS-Reject-Message
003970             set   WS-Rejected     to true
003980             go to bb100-Exit.
003990    move     "UR-PKG-NAME"    to WS-Reject-Field.
004000    move     UR-Pkg-Name      to WS-Chk-Value.
004010    perform  bb100-Chk-Package-Chars.
004020    if       WS-Rejected
004030             go to bb100-Exit.
004040    move     "UR-PKG-VERSION" to WS-Reject-Field.
004050    move     UR-Pkg-Version   to WS-Chk-Value.
004060    perform  bb100-Chk-Package-Chars.
004070    if       WS-Rejected
004080             go to bb100-Exit.
004090    move     "UR-PKG-RELEASE" to WS-Reject-Field.
004100    move     UR-Pkg-Release   to WS-Chk-Value.
004110    perform  bb100-Chk-Package-Chars.
004120    if       WS-Rejected
004130             go to bb100-Exit.
004140    move     "UR-PKG-ARCH"    to WS-Reject-Field.
004150    move     UR-Pkg-Arch      to WS-Chk-Value.
004160    perform  bb110-Chk-Phrase-Chars.
004170    if       WS-Rejected
004180             go to bb100-Exit.
004190*
004200    if       UR-OS-Name = spaces  or  UR-OS-Version = spaces
004210             move  "UR-OS-xxxx"    to WS-Reject-Field
004220             move  CR001           to WS-Reject-Message
004230             set   WS-Rejected     to true
004240             go to bb100-Exit.
004250    move     "UR-OS-NAME"     to WS-Reject-Field.
004260    move     UR-OS-Name       to WS-Chk-Value.
004270    perform  bb110-Chk-Phrase-Chars.
004280    if       WS-Rejected
004290             go to bb100-Exit.
004300    move     "UR-OS-VERSION"  to WS-Reject-Field.
004310    move     UR-OS-Version    to WS-Chk-Value.
004320    perform  bb110-Chk-Phrase-Chars.
004330    if       WS-Rejected
004340             go to bb100-Exit.
004350*
004360    if       UR-Arch = spaces
004370             move  "UR-ARCH"       to WS-Reject-Field
004380             move  CR001           to WS-Reject-Message
004390             set   WS-Rejected     to true
004400             go to bb100-Exit.
004410    move     "UR-ARCH"        to WS-Reject-Field.
004420    move     UR-Arch          to WS-Chk-Value.
004430    perform  bb110-Chk-Phrase-Chars.
004440    if       WS-Rejected
004450             go to bb100-Exit.
004460*
004470    if       UR-Reporter-Name = spaces  or  UR-Reporter-Ver = spaces
004480             move  "UR-REPORTER-xxxx" to WS-Reject-Field
004490             move  CR001              to WS-Reject-Message
004500             set   WS-Rejected        to true
004510             go to bb100-Exit.
004520    move     "UR-REPORTER-NAME" to WS-Reject-Field.
004530    move     UR-Reporter-Name to WS-Chk-Value.
004540    perform  bb110-Chk-Phrase-Chars.
004550    if       WS-Rejected
004560             go to bb100-Exit.
004570    move     "UR-REPORTER-VER"  to WS-Reject-Field.
004580    move     UR-Reporter-Ver  to WS-Chk-Value.
004590    perform  bb110-Chk-Phrase-Chars.
004600    if       WS-Rejected
004610             go to bb100-Exit.
004620*
004630    if       UR-Crash-Thread not numeric
004640             move  "UR-CRASH-THREAD" to WS-Reject-Field
004650             move  CR001             to WS-Reject-Message
004660             set   WS-Rejected       to true
004670             go to bb100-Exit.
004680*
004690*    Optional Selinux/user-type block - only checked when supplied.
004700*
004710    if       UR-Selinux-Mode not = spaces
004720             move  spaces to WS-Selinux-Mode-Upper
004730             move  UR-Selinux-Mode to WS-Selinux-Mode-Upper
004740             inspect WS-Selinux-Mode-Upper
004750                     converting WS-Lower-Case to WS-Upper-Case
004760             perform bb150-Chk-Selinux-Enum
004770             if      WS-Rejected
004780                     go to bb100-Exit.
004790    if       UR-User-Type not = spaces
004800             move  spaces to WS-User-Type-Upper
004810             move  UR-User-Type to WS-User-Type-Upper
004820             inspect WS-User-Type-Upper
004830                     converting WS-Lower-Case to WS-Upper-Case
004840             perform bb150-Chk-User-Type-Enum
004850             if      WS-Rejected
004860                     go to bb100-Exit.
004870*
004880*    At least one backtrace frame is mandatory.
004890*
004900    if       UR-Frame-Count = zero
004910             move  "UR-FRAME-COUNT" to WS-Reject-Field
004920             move  CR006            to WS-Reject-Message
004930             set   WS-Rejected      to true
004940             go to bb100-Exit.
004950 bb100-Exit.
004960     exit.
004970*
004980*
004990 bb100-Chk-Package-Chars.
005000*
005010*    Package pattern - letters, digits, underscore, dot, plus, hyphen
005020*    and tilde.  Ws-Chk-Value and Ws-Reject-Field are set by the caller.
005030*
005040    if       WS-Chk-Value is CR-PACKAGE-CHARS
005050             next sentence
005060    else
005070             move  CR002        to WS-Reject-Message
005080             set   WS-Rejected  to true.
005090*
005100 bb110-Chk-Phrase-Chars.
005110*
005120*    Phrase pattern - letters, digits, space and : _ / - + * . ( ) ? !
005130*
005140    if       WS-Chk-Value is CR-PHRASE-CHARS
005150             next sentence
005160    else
005170             move  CR002        to WS-Reject-Message
005180             set   WS-Rejected  to true.
005190*
005200 bb120-Chk-Exec-Chars.
005210*
005220*    Exec pattern - the leading "/" is checked by the caller, this
005230*    paragraph only clears the remaining letters/digits/path chars.
005240*
005250    if       WS-Chk-Value is CR-EXEC-CHARS
005260             next sentence
005270    else
005280             move  CR002        to WS-Reject-Message
005290             set   WS-Rejected  to true.
005300*
005310 bb130-Chk-Funcname-Chars.
005320*
005330*    Funcname pattern - used by the frame pass (Bb170) on Fr-Funcname
005340*    when present.
005350*
005360    if       WS-Chk-Value is CR-FUNCNAME-CHARS
005370             next sentence
005380    else
005390             move  CR002        to WS-Reject-Message
005400             set   WS-Rejected  to true.
005410*
005420 bb140-Chk-Hex-Chars.
005430*
005440*    Hex pattern - optional 0x/0X prefix then hex digits, used by the
005450*    frame pass on Fr-Buildid and Fr-Funchash.  We do not bother
005460*    stripping the prefix, hex digits plus x/X is a safe superset for
005470*    a class test against a fixed field that is right space filled.
005480*
005490    if       WS-Chk-Value (1:2) = "0x"  or  "0X"
005500             move  WS-Chk-Value         to WS-Chk-Temp
005510             move  spaces               to WS-Chk-Value
005520             move  WS-Chk-Temp (3:62)   to WS-Chk-Value (1:62).
005530    if       WS-Chk-Value is CR-HEX-CHARS
005540             next sentence
005550    else
005560             move  CR002        to WS-Reject-Message
005570             set   WS-Rejected  to true.
005580*
005590 bb150-Chk-Type-Enum.
005600*
005610*    Ur-Type Enum - Python, Userspace or Kerneloops, case insensitive
005620*    (Ws-Type-Upper was already moved from Ur-Type by the caller, and
005630*    since the field only ever arrives upper cased off the wire this
005640*    is a defensive check, not a re-case).
005650*
005660    if       WS-Type-Upper = "PYTHON"      or  "USERSPACE"
005670                              or  "KERNELOOPS"
005680             next sentence
005690    else
005700             move  CR003        to WS-Reject-Message
005710             set   WS-Rejected  to true.
005720*
005730 bb150-Chk-Selinux-Enum.
005740*
005750*    Selinux mode Enum - Enforcing, Permissive or Disabled.
005760*
005770    if       WS-Selinux-Mode-Upper = "ENFORCING"  or  "PERMISSIVE"
005780                                   or  "DISABLED"
005790             next sentence
005800    else
005810             move  "UR-SELINUX-MODE" to WS-Reject-Field
005820             move  CR003             to WS-Reject-Message
005830             set   WS-Rejected       to true.
005840*
005850 bb150-Chk-User-Type-Enum.
005860*
005870*    User type Enum - Root, Nologin, Local or Remote.
005880*
005890    if       WS-User-Type-Upper = "ROOT"    or  "NOLOGIN"
005900                                 or  "LOCAL" or  "REMOTE"
005910             next sentence
005920    else
005930             move  "UR-USER-TYPE"    to WS-Reject-Field
005940             move  CR003             to WS-Reject-Message
005950             set   WS-Rejected       to true.
005960*
005970 bb170-Validate-Frames.
005980*
005990*    Per frame mandatory fields (thread, frame no, buildid, path,
006000*    offset), then buildid/funchash Hex pattern and path Exec pattern,
006010*    then Funcname pattern where a funcname was supplied.  For a
006020*    Python problem type every frame must carry a funcname or a
006030*    special (angle bracket wrapped) funcname - Bb180.
006040*
006050    move     1        to WS-Frame-Idx.
006060 bb170-Loop.
006070    if       WS-Frame-Idx > CW-Frame-Count
006080             go to bb170-Exit.
006090    if       CW-FR-Thread (WS-Frame-Idx) = zero
006100             move  "FR-THREAD"    to WS-Reject-Field
006110             move  CR007          to WS-Reject-Message
006120             set   WS-Rejected    to true
006130             go to bb170-Exit.
006140    if       CW-FR-Frame-No (WS-Frame-Idx) = zero
006150             move  "FR-FRAME-NO"  to WS-Reject-Field
006160             move  CR007          to WS-Reject-Message
006170             set   WS-Rejected    to true
006180             go to bb170-Exit.
006190    if       CW-FR-Buildid (WS-Frame-Idx) = spaces
006200             move  "FR-BUILDID"  to WS-Reject-Field
006210             move  CR007         to WS-Reject-Message
006220             set   WS-Rejected   to true
006230             go to bb170-Exit.
006240    move     "FR-BUILDID"    to WS-Reject-Field.
006250    move     CW-FR-Buildid (WS-Frame-Idx) to WS-Chk-Value.
006260    perform  bb140-Chk-Hex-Chars.
006270    if       WS-Rejected
006280             go to bb170-Exit.
006290    if       CW-FR-Path (WS-Frame-Idx) = spaces
006300             move  "FR-PATH"     to WS-Reject-Field
006310             move  CR007         to WS-Reject-Message
006320             set   WS-Rejected   to true
006330             go to bb170-Exit.
006340    if       CW-FR-Path (WS-Frame-Idx) (1:1) not = "/"
006350             move  "FR-PATH"     to WS-Reject-Field
006360             move  CR004         to WS-Reject-Message
006370             set   WS-Rejected   to true
006380             go to bb170-Exit.
006390    move     "FR-PATH"       to WS-Reject-Field.
006400    move     CW-FR-Path (WS-Frame-Idx) to WS-Chk-Value.
006410    perform  bb120-Chk-Exec-Chars.
006420    if       WS-Rejected
006430             go to bb170-Exit.
006440    if       CW-FR-Offset (WS-Frame-Idx) not numeric
006450             move  "FR-OFFSET"   to WS-Reject-Field
006460             move  CR007         to WS-Reject-Message
006470             set   WS-Rejected   to true
006480             go to bb170-Exit.
006490    if       CW-FR-Funcname (WS-Frame-Idx) not = spaces
006500             move  "FR-FUNCNAME" to WS-Reject-Field
006510             move  CW-FR-Funcname (WS-Frame-Idx) to WS-Chk-Value
006520             perform bb130-Chk-Funcname-Chars
006530             if      WS-Rejected
006540                     go to bb170-Exit.
006550    if       CW-FR-Funchash (WS-Frame-Idx) not = spaces
006560             move  "FR-FUNCHASH" to WS-Reject-Field
006570             move  CW-FR-Funchash (WS-Frame-Idx) to WS-Chk-Value
006580             perform bb140-Chk-Hex-Chars
006590             if      WS-Rejected
006600                     go to bb170-Exit.
006610    if       WS-Is-Python
006620             perform bb180-Chk-Python-Frame thru bb180-Exit
006630             if      WS-Rejected
006640                     go to bb170-Exit.
006650    add      1 to WS-Frame-Idx.
006660    go to    bb170-Loop.
006670 bb170-Exit.
006680    exit.
006690*
006700*    Python flavour extra rule - every frame's funcname must be plain
006710*    letters/digits/underscore, or the special <...> wrapped form
006720*    (<module>, <lambda> and the like) - a tighter class than the
006730*    general Funcname pattern Bb170 already ran, which lets through
006740*    space, "!", "@" and the rest of that broader punctuation set.
006750 bb180-Chk-Python-Frame.
006760*
006770    if       CW-FR-Funcname (WS-Frame-Idx) = spaces
006780             move  "FR-FUNCNAME" to WS-Reject-Field
006790             move  CR008         to WS-Reject-Message
006800             set   WS-Rejected   to true
006810             go to bb180-Exit.
006820    if       CW-FR-Funcname (WS-Frame-Idx) (1:1) = "<"
006830             perform  bb185-Find-Funcname-End thru bb185-Exit
006840             if       CW-FR-Funcname (WS-Frame-Idx) (WS-Field-Len : 1) = ">"
006850             and      CW-FR-Funcname (WS-Frame-Idx) is CR-PYWRAP-CHARS
006860                      go to bb180-Exit
006870             else
006880                      move  "FR-FUNCNAME" to WS-Reject-Field
006890                      move  CR008         to WS-Reject-Message
006900                      set   WS-Rejected   to true
006910                      go to bb180-Exit.
006920    if       CW-FR-Funcname (WS-Frame-Idx) is CR-PYFUNC-CHARS
006930             next sentence
006940    else
006950             move  "FR-FUNCNAME" to WS-Reject-Field
006960             move  CR008         to WS-Reject-Message
006970             set   WS-Rejected   to true.
006980 bb180-Exit.
006990    exit.
007000*
007010*    Reverse scan for the funcname's last non blank character - needed
007020*    to test for a trailing ">" without the fixed field's trailing
007030*    spaces getting in the way of the compare.
007040*
007050 bb185-Find-Funcname-End.
007060*
007070    move     48  to WS-Field-Len.
007080 bb185-Loop.
007090    if       WS-Field-Len = 0
007100             go to bb185-Exit.
007110    if       CW-FR-Funcname (WS-Frame-Idx) (WS-Field-Len : 1) not = space
007120             go to bb185-Exit.
007130    subtract 1  from WS-Field-Len.
007140    go to    bb185-Loop.
007150 bb185-Exit.
007160    exit.
007170*
007180 bb190-Write-Error-Line.
007190*
007200*    One line per rejected submission - Ur-Id, the offending field
007210*    and the message text.  Ur-Header-Record may already have moved
007220*    on to the next record by the time this fires from Aa020, so the
007230*    Ur-Id is carried through Cw-Header, which is still the rejected
007240*    submission's own copy.
007250*
007260    move     spaces           to VE-Print-Line.
007270    move     CW-UR-ID          to VE-UR-ID.
007280    move     WS-Reject-Field   to VE-Field.
007290    move     WS-Reject-Message to VE-Message.
007300    write    VE-Print-Line.
007310 bb190-Exit.
007320    exit.
007330*
