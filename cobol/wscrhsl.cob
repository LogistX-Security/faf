000100*******************************************
000110*                                          *
000120*  Print Layout For History Summary        *
000130*        Report  (History-Summary)         *
000140*     One line per reporting period,       *
000150*     ascending, zero-filled gaps          *
000160*******************************************
000170*  File size 132 bytes (print).
000180*
000190* 08/01/26 vbc - Created for the crash-report intake rebuild.
000200*
000210 01  HS-Print-Line.
000220     03  HS-Period-Date         pic x(10).
000230*                                yyyy-mm-dd
000240     03  filler                 pic x(4)    value spaces.
000250     03  HS-Count               pic Z(8)9.
000260     03  filler                 pic x(109)  value spaces.
000270*
000280 01  HS-Total-Line.
000290     03  filler                 pic x(20)   value "GRAND TOTAL".
000300     03  filler                 pic x(4)    value spaces.
000310     03  HS-Grand-Total         pic Z(8)9.
000320     03  filler                 pic x(99)   value spaces.
000330*
