000100*******************************************
000110*                                          *
000120*  Record Definition For uReport Header    *
000130*           File  (Ureport-Headers)        *
000140*     One record per client submission     *
000150*******************************************
000160*  File size 400 bytes (390 data + 10 filler).
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 04/01/26 vbc - Created for the crash-report intake rebuild.
000210* 07/01/26 vbc - Confirmed with intake team that Ur-Uptime is seconds,
000220*                not a HH:MM:SS split - some of the old sample data was
000230*                ambiguous on this.
000240* 11/01/26 vbc - Added Ur-Frame-Count trailer so Cr010 knows how many
000250*                Ureport-Frame records follow this header on the input.
000260* 15/01/26 vbc - Ur-Selinux-Mode/Ctx/User-Type confirmed optional -
000270*                blank when the client did not report SELinux state.
000280* 19/01/26 vbc - Split Ur-Event-Date into a redefined ccyy/mm/dd view for
000290*                the Cr030 history bucket code - saves a re-unstring.
000300* 24/01/26 vbc - Ur-Type values are PYTHON, USERSPACE or KERNELOOPS only
000310*                per the intake spec, upper-cased on the wire.
000320* 02/02/26 vbc - Added Ur-Crash-Thread-A alpha view, wanted for the error
000330*                listing (Cr010 bb190) which prints it unedited.
000340*
000350 01  UR-Header-Record.
000360*
000370*        Submission identity.
000380*
000390     03  UR-ID                  pic 9(6).
000400*                                assigned by the intake feed, ascending.
000410     03  UR-Type                pic x(10).
000420*                                PYTHON, USERSPACE or KERNELOOPS.
000430     03  UR-Reason              pic x(64).
000440*                                human readable crash reason phrase.
000450*
000460*        Crash context.
000470*
000480     03  UR-Uptime              pic 9(9).
000490*                                seconds of system uptime at crash time.
000500     03  UR-Executable          pic x(64).
000510*                                absolute path of the crashed executable.
000520*
000530*        Installed package that owned the crashed executable.
000540*
000550     03  UR-Pkg-Name            pic x(32).
000560     03  UR-Pkg-Epoch           pic 9(4).
000570     03  UR-Pkg-Version         pic x(16).
000580     03  UR-Pkg-Release         pic x(16).
000590     03  UR-Pkg-Arch            pic x(8).
000600*
000610*        Operating system and machine.
000620*
000630     03  UR-OS-Name             pic x(16).
000640     03  UR-OS-Version          pic x(8).
000650     03  UR-Arch                pic x(8).
000660*
000670*        Reporting tool identity - informational only, not validated
000680*        against a table.
000690*
000700     03  UR-Reporter-Name       pic x(16).
000710     03  UR-Reporter-Ver        pic x(16).
000720*
000730*        Crashing thread and when it happened.
000740*
000750     03  UR-Crash-Thread        pic 9(4).
000760*                                id of the thread that crashed - must
000770*                                match Fr-Thread on at least one frame.
000780     03  UR-Crash-Thread-R  redefines  UR-Crash-Thread.
000790         05  UR-Crash-Thread-A  pic x(4).
000800*                                unedited alpha view, used only for the
000810*                                error listing so a bad numeric value
000820*                                still prints something readable.
000830     03  UR-Event-Date          pic 9(8).
000840*                                ccyymmdd, UTC date of the occurrence.
000850     03  UR-Event-Date-R    redefines  UR-Event-Date.
000860         05  UR-Event-CCYY      pic 9(4).
000870         05  UR-Event-MM        pic 9(2).
000880         05  UR-Event-DD        pic 9(2).
000890*
000900*        Optional SELinux and user-type block - spaces when not
000910*        reported by the client.
000920*
000930     03  UR-Selinux-Mode        pic x(10).
000940*                                spaces, or ENFORCING/PERMISSIVE/DISABLED.
000950     03  UR-Selinux-Ctx         pic x(64).
000960*                                spaces, or the SELinux context string.
000970     03  UR-User-Type           pic x(8).
000980*                                spaces, or ROOT/NOLOGIN/LOCAL/REMOTE.
000990*
001000*        Trailer - count of Ureport-Frame records that follow this
001010*        header on the input feed.
001020*
001030     03  UR-Frame-Count         pic 9(3).
001040     03  filler                 pic x(10).
001050*
