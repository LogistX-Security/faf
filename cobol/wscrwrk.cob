000100*******************************************
000110*                                          *
000120*  Working Storage For The Validated       *
000130*   uReport Work File  (Crwork)            *
000140*     Hand off from Cr010 (validator) to   *
000150*     Cr020 (poster) - one accepted        *
000160*     submission plus its frames           *
000170*******************************************
000180*  Not one of the input/output files proper - an internal staging file,
000190*  same idea as the pretrans.tmp/postrans.tmp hand off files used
000200*  elsewhere in this shop's General Ledger posting run.
000210*
000220*  Max 40 frames carried per submission - the hash and every statistic
000230*  family only ever look at the first 16 by frame number so this is
000240*  headroom, not a hard limit on what a submission may carry.
000250*
000260* 11/01/26 vbc - Created for the crash-report intake rebuild.
000270* 24/01/26 vbc - Added filler to the header and to each frame entry -
000280*                every 01 and every occurs entry in this shop's
000290*                copybooks carries some growth room, this one had
000300*                been missed.
000310*
000320 01  CW-Work-Record.
000330     03  CW-Header.
000340         05  CW-UR-ID           pic 9(6).
000350         05  CW-Type            pic x(10).
000360         05  CW-Reason          pic x(64).
000370         05  CW-Uptime          pic 9(9).
000380         05  CW-Executable      pic x(64).
000390         05  CW-Pkg-Name        pic x(32).
000400         05  CW-Pkg-Epoch       pic 9(4).
000410         05  CW-Pkg-Version     pic x(16).
000420         05  CW-Pkg-Release     pic x(16).
000430         05  CW-Pkg-Arch        pic x(8).
000440         05  CW-OS-Name         pic x(16).
000450         05  CW-OS-Version      pic x(8).
000460         05  CW-Arch            pic x(8).
000470         05  CW-Reporter-Name   pic x(16).
000480         05  CW-Reporter-Ver    pic x(16).
000490         05  CW-Crash-Thread    pic 9(4).
000500         05  CW-Event-Date      pic 9(8).
000510         05  CW-Selinux-Mode    pic x(10).
000520         05  CW-Selinux-Ctx     pic x(64).
000530         05  CW-User-Type       pic x(8).
000540         05  filler             pic x(8).
000550     03  CW-Frame-Count         pic 9(3).
000560     03  CW-Frames  occurs 1 to 40 times depending on CW-Frame-Count
000570                     indexed by CW-Fr-Idx.
000580         05  CW-FR-Thread       pic 9(4).
000590         05  CW-FR-Frame-No     pic 9(4).
000600         05  CW-FR-Buildid      pic x(40).
000610         05  CW-FR-Path         pic x(64).
000620         05  CW-FR-Offset       pic 9(9).
000630         05  CW-FR-Funcname     pic x(48).
000640         05  CW-FR-Funchash     pic x(40).
000650         05  filler             pic x(8).
000660*
